000100******************************************************************
000200*    ABENDREC  --  SHARED ABEND-DUMP RECORD
000300*
000400*    WRITTEN TO SYSOUT WHENEVER A JOB FORCES ITS OWN ABEND
000500*    (SEE 1000-ABEND-RTN IN THE CALLING PROGRAM).  PARA-NAME IS
000600*    KEPT CURRENT BY EVERY PARAGRAPH SO THAT WHICHEVER ONE HAD
000700*    CONTROL AT THE TIME OF THE ABEND SHOWS UP ON THE DUMP LINE
000800*    WITHOUT HAVING TO GREP THE COMPILE LISTING FOR AN OFFSET.
000900*
001000*    HISTORY
001100*    810304 JS  ORIGINAL PATIENT-BILLING VERSION
001200*    930712 KT  WIDENED EXPECTED-VAL/ACTUAL-VAL TO CARRY EITHER   CR-8814 
001300*               A FILE-STATUS CODE OR A RECORD-COUNT MISMATCH
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                   PIC X(32).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  ABEND-REASON                PIC X(60).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  EXPECTED-VAL                PIC X(15).
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  ACTUAL-VAL                  PIC X(15).
002300     05  FILLER                      PIC X(02) VALUE SPACES.
