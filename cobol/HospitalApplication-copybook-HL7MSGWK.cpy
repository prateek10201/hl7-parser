000100******************************************************************
000200*    HL7MSGWK  --  WORKING STORAGE FOR ONE BUFFERED HL7 MESSAGE
000300*
000400*    ONE HL7 SIU^S12 APPOINTMENT-BOOKING MESSAGE IS BUFFERED HERE
000500*    A SEGMENT (PHYSICAL LINE) AT A TIME BY THE MESSAGE SPLITTER
000600*    IN SIUEXTR, THEN TORN APART BY THE PARSER/EXTRACTOR INTO THE
000700*    STAGING FIELDS AT THE BOTTOM OF THIS COPYBOOK BEFORE BEING
000800*    MOVED TO WS-APPT-OUT-REC (SEE APPTOREC).
000900*
001000*    HISTORY
001100*    980206 RH  ORIGINAL - CARRIES ONE MESSAGE'S SEGMENTS, THE
001200*               MSH-DERIVED SEPARATORS, AND THE FIELD/COMPONENT
001300*               SPLIT-OUT TABLES USED BY EVERY SEGMENT HANDLER
001400*    981130 RH  Y2K - WIDENED WS-DT-RAW-DIGITS TO HOLD A FOUR     Y2K-1998
001500*               DIGIT CENTURY; NO OTHER DATE WINDOWING IN THIS
001600*               COPYBOOK
001700*    020917 LP  ADDED WS-MSH-TYPE-WARN-SW - NON-SIU MESSAGE TYPES TCK-4471
001800*               ARE A WARNING ONLY, PER REQUEST TCK-4471
001900*    050212 LP  WS-X-REASON WIDENED BACK TO 40 BYTES TO MATCH THE TCK-4855
002000*               INTERFACE SPEC - SEE APPTOREC HISTORY, 030405 ENTRY
002100******************************************************************
002200*
002300*    SEGMENT BUFFER - ONE BUFFERED HL7 MESSAGE, UP TO 60 SEGMENT
002400*    LINES.  60 IS AMPLE FOR A SIU^S12 BOOKING NOTICE, WHICH IN
002500*    PRACTICE RUNS MSH/SCH/PID/PV1 PLUS A HANDFUL OF NTE/RGS/AIL
002600*    SEGMENTS THIS SYSTEM DOES NOT CONSUME.
002700*
002800 01  WS-SEG-TABLE.
002900     05  WS-SEG-ENTRY OCCURS 60 TIMES INDEXED BY SEG-IDX.
003000         10  WS-SEG-LINE             PIC X(500).
003100         10  FILLER                  PIC X(01).
003200
003300*    GENERAL-PURPOSE SPLIT SOURCE - LOADED BY THE CALLER JUST
003400*    AHEAD OF 330-SPLIT-FIELDS/340-SPLIT-COMPONENTS SO THOSE TWO
003500*    PARAGRAPHS CAN STAY BLIND TO WHICH SEGMENT OR FIELD THEY ARE
003600*    ACTUALLY TEARING APART.
003700 01  WS-SPLIT-SOURCE.
003800     05  WS-SPLIT-SRC-FLD            PIC X(500).
003900     05  WS-SPLIT-SRC-CMP            PIC X(80).
004000     05  FILLER                      PIC X(02).
004100
004200 01  WS-MSG-CONTROL.
004300     05  WS-SEG-COUNT                PIC 9(04) COMP.
004400     05  WS-MSH-IDX                  PIC 9(04) COMP.
004500     05  WS-SCH-IDX                  PIC 9(04) COMP.
004600     05  WS-PID-IDX                  PIC 9(04) COMP.
004700     05  WS-PV1-IDX                  PIC 9(04) COMP.
004800     05  WS-SCAN-IDX                 PIC 9(04) COMP.
004900     05  WS-SEG-TYPE                 PIC X(03).
005000     05  WS-MSG-ERROR-SW             PIC X(01) VALUE "N".
005100         88  WS-MSG-IN-ERROR         VALUE "Y".
005200         88  WS-MSG-IS-OK            VALUE "N".
005300     05  WS-MSG-ERROR-REASON         PIC X(60).
005400     05  FILLER                      PIC X(02).
005500
005600*    MSH-DERIVED SEPARATORS - DEFAULTED TO THE STANDARD HL7
005700*    ENCODING CHARACTERS UNTIL THE MSH SEGMENT OVERRIDES THEM.
005800*    ONLY THE FIELD AND COMPONENT SEPARATORS ARE ACTUALLY USED
005900*    DOWNSTREAM OF 310-DERIVE-SEPARATORS.
006000 01  WS-MSG-SEPARATORS.
006100     05  WS-FS-CHAR                  PIC X(01) VALUE "|".
006200     05  WS-CS-CHAR                  PIC X(01) VALUE "^".
006300     05  WS-REP-CHAR                 PIC X(01) VALUE "~".
006400     05  WS-ESC-CHAR                 PIC X(01) VALUE "\".
006500     05  WS-SUBCOMP-CHAR             PIC X(01) VALUE "&".
006600     05  FILLER                      PIC X(02).
006700
006800*    MESSAGE-TYPE CHECK (MSH-9) - WARNING ONLY, NEVER A REJECT.
006900 01  WS-MSH-TYPE-CHECK.
007000     05  WS-MSH-TYPE-FIELD           PIC X(80).
007100     05  WS-MSH-TYPE-COMP1           PIC X(40).
007200     05  WS-MSH-TYPE-WARN-SW         PIC X(01) VALUE "N".
007300         88  WS-NON-SIU-TYPE         VALUE "Y".
007400     05  FILLER                      PIC X(02).
007500
007600*    GENERAL-PURPOSE FIELD-SPLIT TABLE - REUSED FOR WHICHEVER
007700*    SEGMENT IS CURRENTLY BEING TORN APART.  30 FIELDS IS AMPLE
007800*    FOR SCH/PID/PV1/MSH IN THIS MESSAGE FAMILY (HIGHEST FIELD
007900*    NUMBER CONSUMED IS SCH-14).
008000 01  WS-FLD-TABLE.
008100     05  WS-FLD-ENTRY OCCURS 30 TIMES INDEXED BY FLD-IDX.
008200         10  WS-FLD-VALUE            PIC X(80).
008300         10  FILLER                  PIC X(01).
008400 01  WS-FLD-CNT                      PIC 9(04) COMP.
008500
008600*    GENERAL-PURPOSE COMPONENT-SPLIT TABLE - REUSED FOR WHICHEVER
008700*    FIELD IS CURRENTLY BEING TORN APART ON THE COMPONENT
008800*    SEPARATOR.  10 COMPONENTS IS AMPLE (PROVIDER NAME AT PV1-7
008900*    USES AT MOST 5).
009000 01  WS-CMP-TABLE.
009100     05  WS-CMP-ENTRY OCCURS 10 TIMES INDEXED BY CMP-IDX.
009200         10  WS-CMP-VALUE            PIC X(40).
009300         10  FILLER                  PIC X(01).
009400 01  WS-CMP-CNT                      PIC 9(04) COMP.
009500
009600*    DATETIME-COMPONENT SCAN SCRATCH (SCH-11 ELSE SCH-3) - SEE
009700*    440-SCAN-DATETIME-COMPS IN SIUEXTR.
009800 01  WS-DT-SCRATCH.
009900     05  WS-DT-SRC-FIELD             PIC X(80).
010000     05  WS-DT-QUALIFIER-SW          PIC X(01) VALUE "N".
010100         88  WS-DT-QUALIFIER-FOUND   VALUE "Y".
010200     05  WS-DT-RAW-DIGITS            PIC X(40).
010300     05  WS-DT-RAW-LEN               PIC 9(04) COMP.
010400     05  WS-DT-TRIM-LEN              PIC 9(04) COMP.
010500     05  FILLER                      PIC X(02).
010600
010700*    EXTRACTOR STAGING AREA - POPULATED BY 400-EXTRACT-APPOINTMENT
010800*    AND ITS SUB-PARAGRAPHS, THEN MOVED TO WS-APPT-OUT-REC ONCE
010900*    500-VALIDATE-APPOINTMENT PASSES.  WIDTHS MATCH APPTOREC.
011000 01  WS-EXTRACT-STAGING.
011100     05  WS-X-APPT-ID                PIC X(20).
011200     05  WS-X-APPT-DATETIME          PIC X(20).
011300     05  WS-X-PATIENT-ID             PIC X(20).
011400     05  WS-X-PATIENT-LAST           PIC X(25).
011500     05  WS-X-PATIENT-FIRST          PIC X(25).
011600     05  WS-X-PATIENT-DOB            PIC X(10).
011700     05  WS-X-PATIENT-GENDER         PIC X(01).
011800     05  WS-X-PROVIDER-ID            PIC X(20).
011900     05  WS-X-PROVIDER-NAME          PIC X(40).
012000     05  WS-X-LOCATION               PIC X(40).
012100     05  WS-X-REASON                 PIC X(40).
012200
012300*    PROVIDER-NAME ASSEMBLY SCRATCH - SEE 470-BUILD-PROVIDER-NAME.
012400 01  WS-PROVNAME-SCRATCH.
012500     05  WS-PN-PIECE-CNT             PIC 9(04) COMP.
012600     05  WS-PN-BUILT-LEN             PIC 9(04) COMP.
012700     05  FILLER                      PIC X(02).
