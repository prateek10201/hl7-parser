000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    RETURNS THE LENGTH OF TEXT1 IGNORING TRAILING SPACES, I.E.
001300*    THE LENGTH OF WHATEVER TEXT IS ACTUALLY IN THE FIELD.
001400*    CALLER MUST ZERO RETURN-LTH BEFORE CALLING - THE RESULT IS
001500*    ADDED TO, NOT MOVED, SO A CALLER CAN ACCUMULATE OVER SEVERAL
001600*    CALLS IF IT WANTS TO.
001700*
001800*    THIS IS A COMMON UTILITY, NOT SPECIFIC TO ANY ONE FEED.  THE
001900*    ORIGINAL CALLERS WERE THE PATIENT-BILLING EDIT PROGRAMS, WHICH
002000*    USED IT TO TRIM NAME AND ADDRESS FIELDS BEFORE BUILDING PRINT
002100*    LINES.  THE SIU EXTRACT REUSES IT UNCHANGED FOR TRIMMING HL7
002200*    COMPONENT VALUES - AN HL7 COMPONENT IS JUST ANOTHER
002300*    SPACE-PADDED TEXT FIELD AS FAR AS THIS ROUTINE IS CONCERNED.
002400*
002500*    CALLING CONVENTION - CALL 'STRLTH' USING TEXT1, RETURN-LTH.
002600*    TEXT1 IS NOT ALTERED.  RETURN-LTH COMES BACK AS A SIGNED
002700*    NUMBER SO A CALLER CAN TEST FOR A NEGATIVE RESULT IF IT EVER
002800*    MISUSES THE ACCUMULATE-DON'T-MOVE CONVENTION, BUT IN NORMAL
002900*    USE THE VALUE IS ALWAYS ZERO OR POSITIVE.
003000*
003100*    HISTORY
003200*    880123 JS  ORIGINAL - USED FUNCTION REVERSE PLUS TALLYING
003300*               LEADING SPACES TO GET THE TRIMMED LENGTH
003400*    020917 LP  REWORKED FOR THE SIU EXTRACT (REQUEST TCK-4471) - TCK-4471
003500*               INTRINSIC FUNCTIONS DROPPED FROM THIS SHOP'S
003600*               STANDARDS, SO THE SCAN IS NOW A PLAIN BACKWARD
003700*               WALK OVER A CHARACTER-TABLE REDEFINITION OF TEXT1
003800*    020918 LP  ALSO STRIP LOW-VALUES TO SPACES BEFORE SCANNING - TCK-4471
003900*               SOME HL7 FEEDS PAD SHORT COMPONENTS WITH BINARY
004000*               ZEROS INSTEAD OF SPACES
004100*    050818 LP  COMMENT REVIEW PER SHOP STANDARDS AUDIT - NO      REQ-6002
004200*               LOGIC CHANGED, REMARKS AND PARAGRAPH BANNERS
004300*               EXPANDED THROUGHOUT
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500*    L IS THE SCAN POINTER - STARTS AT THE END OF THE 255-BYTE
005600*    FIELD AND WALKS BACKWARD UNTIL IT HITS A NON-SPACE BYTE OR
005700*    FALLS OFF THE FRONT.  L-DISPLAY IS A ZONED-DECIMAL VIEW USED
005800*    ONLY IF THIS PROGRAM IS EVER RUN UNDER A SYMBOLIC DEBUGGER,
005900*    WHERE A DISPLAY FIELD IS EASIER TO EYEBALL THAN COMP STORAGE.
006000 01  MISC-FIELDS.
006100     05  L                           PIC S9(04) COMP.
006200     05  L-DISPLAY REDEFINES L       PIC S9(04).
006300
006400 LINKAGE SECTION.
006500*    TEXT1 COMES IN FROM THE CALLER'S OWN WORKING STORAGE - THE
006600*    255-BYTE WIDTH IS THIS SHOP'S STANDARD "LONGEST FIELD WE EVER
006700*    TRIM" SIZE, WIDE ENOUGH FOR A FULL HL7 COMPONENT VALUE.
006800 01  TEXT1                           PIC X(255).
006900*    CHARACTER-TABLE OVERLAY - LETS 100-SCAN-BACKWARD ADDRESS ANY
007000*    SINGLE BYTE OF TEXT1 BY SUBSCRIPT INSTEAD OF REFERENCE
007100*    MODIFICATION, WHICH THIS SHOP'S STANDARDS PREFER FOR A
007200*    BACKWARD WALK.
007300 01  TEXT1-TBL REDEFINES TEXT1.
007400     05  TEXT1-CHAR                  PIC X(01) OCCURS 255 TIMES.
007500
007600*    RETURN-LTH IS SIGNED SO A MISUSED ACCUMULATE-CALL SEQUENCE
007700*    SHOWS UP AS A NEGATIVE NUMBER RATHER THAN WRAPPING SILENTLY.
007800 01  RETURN-LTH                      PIC S9(04).
007900 01  RETURN-LTH-U REDEFINES RETURN-LTH
008000                              PIC 9(04).
008100
008200*    MAINLINE - STRIP ANY BINARY-ZERO PADDING TO SPACES FIRST (SEE
008300*    THE 020918 HISTORY ENTRY ABOVE), THEN WALK TEXT1 BACKWARD FROM
008400*    BYTE 255 UNTIL A NON-SPACE BYTE IS FOUND.  WHATEVER L STOPS ON
008500*    IS THE TRIMMED LENGTH, WHICH IS ADDED TO (NOT MOVED INTO)
008600*    RETURN-LTH PER THE CALLING CONVENTION DOCUMENTED ABOVE.
008700 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
008800     INSPECT TEXT1 REPLACING ALL LOW-VALUES BY SPACES.
008900     MOVE 255 TO L.
009000     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT.
009100     ADD L TO RETURN-LTH.
009200     GOBACK.
009300
009400*    RECURSIVE-STYLE BACKWARD SCAN VIA GO TO RATHER THAN AN INLINE
009500*    PERFORM - THIS SHOP'S STANDARD FOR A LOOP THAT MUST BE ABLE TO
009600*    FALL OUT EARLY FROM TWO DIFFERENT CONDITIONS (L REACHES ZERO,
009700*    OR A NON-SPACE BYTE IS FOUND).  A FULLY-SPACE FIELD DRIVES L
009800*    ALL THE WAY DOWN TO ZERO AND RETURN-LTH COMES BACK UNCHANGED.
009900 100-SCAN-BACKWARD.
010000     IF L = 0
010100         GO TO 100-EXIT.
010200     IF TEXT1-CHAR(L) NOT = SPACE
010300         GO TO 100-EXIT.
010400     SUBTRACT 1 FROM L.
010500     GO TO 100-SCAN-BACKWARD.
010600 100-EXIT.
010700     EXIT.
