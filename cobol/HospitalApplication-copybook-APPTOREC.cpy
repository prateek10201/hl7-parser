000100******************************************************************
000200*    APPTOREC  --  APPOINTMENT EXTRACT OUTPUT RECORD
000300*
000400*    ONE RECORD PER VALID SIU^S12 MESSAGE.  BUILT IN WORKING
000500*    STORAGE BY SIUEXTR AND WRITTEN TO APPTOUT FROM WS-APPT-OUT-
000600*    REC (FD RECORD IS A FLAT PIC X(261) - SEE FD APPTOUT).
000700*
000800*    HISTORY
000900*    020917 LP  ORIGINAL LAYOUT PER THE INTERFACE SPEC HANDED     TCK-4471
001000*               DOWN BY SCHEDULING - REQUEST TCK-4471
001100*    030405 LP  REASON SHORTENED ONE BYTE TO CARRY A TRAILING     TCK-4711
001200*               FILLER; NO DOWNSTREAM CONSUMER EVER USED THE
001300*               261ST BYTE ANYWAY
001400*    050212 LP  BACKED OUT THE 030405 CHANGE - A CLINIC TEMPLATE  TCK-4855
001500*               FILLS ALL 40 REASON BYTES AND LOSES ITS LAST
001600*               CHARACTER ON OUR EXTRACT.  REASON IS BACK TO THE
001700*               FULL 40 BYTES PER THE INTERFACE SPEC; NO TRAILING
001800*               FILLER IS NEEDED SINCE THE FIELDS ALREADY SUM TO
001900*               THE FULL 261-BYTE RECORD
002000******************************************************************
002100 01  WS-APPT-OUT-REC.
002200     05  APPT-ID-O                   PIC X(20).
002300     05  APPT-DATETIME-O             PIC X(20).
002400     05  PATIENT-ID-O                PIC X(20).
002500     05  PATIENT-LAST-NAME-O         PIC X(25).
002600     05  PATIENT-FIRST-NAME-O        PIC X(25).
002700     05  PATIENT-DOB-O               PIC X(10).
002800     05  PATIENT-GENDER-O            PIC X(01).
002900     05  PROVIDER-ID-O               PIC X(20).
003000     05  PROVIDER-NAME-O             PIC X(40).
003100     05  LOCATION-O                  PIC X(40).
003200     05  REASON-O                    PIC X(40).
003300
003400*    LEGACY DATE/TIME-ONLY VIEW - THE OLD SCHEDULING EXTRACT
003500*    (RETIRED) ONLY WANTED THE ISO DATE AND TIME AS TWO SEPARATE
003600*    FIELDS.  KEPT REDEFINED OVER THE REAL RECORD RATHER THAN
003700*    REMOVED, IN CASE THAT FEED EVER COMES BACK.
003800 01  WS-APPT-OUT-REC-ALT REDEFINES WS-APPT-OUT-REC.
003900     05  FILLER                      PIC X(20).
004000     05  APPT-DATE-ONLY-ALT          PIC X(10).
004100     05  FILLER                      PIC X(01).
004200     05  APPT-TIME-ONLY-ALT          PIC X(08).
004300     05  FILLER                      PIC X(01).
004400     05  FILLER                      PIC X(221).
