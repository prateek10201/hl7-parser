000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTEVAL.
000400 AUTHOR. LINDA PARSONS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/17/02.
000700 DATE-COMPILED. 09/17/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          VALIDATES A 14-BYTE YYYYMMDDHHMISS DIGIT STRING AS A
001300*          REAL CALENDAR DATE AND TIME - MONTH 1-12, DAY VALID
001400*          FOR THE MONTH (LEAP YEARS INCLUDED), HOUR 0-23, MINUTE
001500*          AND SECOND 0-59.  RETURN-CD COMES BACK ZERO IF THE
001600*          DATE/TIME IS VALID, NEGATIVE OTHERWISE - SAME CALLING
001700*          CONVENTION AS THE DALYEDIT DATE EDITS.
001800*
001900*          CALLER IS RESPONSIBLE FOR DEFAULTING ANY TIME PORTION
002000*          NOT PRESENT IN THE SOURCE FIELD TO ZEROS BEFORE
002100*          CALLING - THIS ROUTINE ONLY VALIDATES WHAT IT IS GIVEN.
002200*
002300*          THIS IS A PURE VALIDITY CHECK, NOT A CONVERSION - IT
002400*          NEVER CHANGES DT-STRING, AND IT DOES NOT KNOW OR CARE
002500*          WHERE THE DIGITS CAME FROM.  A CALLER THAT NEEDS TO
002600*          FORMAT A VALID DATE FOR DISPLAY OR OUTPUT DOES THAT
002700*          ITSELF AFTER GETTING A ZERO BACK FROM THIS ROUTINE.
002800*
002900*          THE FOUR CHECKS RUN IN A FIXED ORDER - MONTH, THEN
003000*          LEAP YEAR (NEEDED BEFORE THE DAY CHECK CAN KNOW HOW
003100*          MANY DAYS FEBRUARY GETS), THEN DAY, THEN THE THREE
003200*          TIME PARTS.  THE MONTH AND DAY CHECKS SHORT-CIRCUIT
003300*          THE REST OF THE ROUTINE ON FAILURE; THE TIME CHECKS DO
003400*          NOT, SINCE ALL THREE ARE INDEPENDENT OF ONE ANOTHER.
003500*
003600*    HISTORY
003700*    020917 LP  ORIGINAL - WRITTEN FOR THE SIU EXTRACT DATETIME   TCK-4471
003800*               REFORMAT (REQUEST TCK-4471); NO CENTURY WINDOWING
003900*               NEEDED SINCE THE FULL FOUR-DIGIT YEAR IS ALWAYS
004000*               SUPPLIED BY THE SENDING SYSTEM
004100*    990105 RH  Y2K REVIEW - CONFIRMED NO TWO-DIGIT YEAR HANDLING Y2K-1999
004200*               ANYWHERE IN THIS ROUTINE; DT-YYYY IS ALREADY A
004300*               FULL FOUR-DIGIT FIELD AND THE LEAP-YEAR MATH BELOW
004400*               USES THE ACTUAL YEAR VALUE, NOT A WINDOWED ONE, SO
004500*               THE CENTURY BOUNDARY NEEDS NO CODE CHANGE HERE
004600*    021014 LP  NO CHANGE TO THIS PROGRAM FOR REQUEST TCK-4502 -  TCK-4502
004700*               THE SCH-11/SCH-3 FALLBACK LOGIC LIVES IN SIUEXTR;
004800*               THIS ROUTINE JUST VALIDATES WHATEVER 14-BYTE
004900*               STRING IT IS HANDED, REGARDLESS OF WHICH HL7 FIELD
005000*               IT CAME FROM
005100*    050212 LP  REVIEWED ALONGSIDE THE SIUEXTR MSH-9/EMPTY-FILE   TCK-4860
005200*               FIXES (TCK-4860/TCK-4861) - NO CHANGE NEEDED HERE,
005300*               THIS ROUTINE'S OWN RETURN-CD CONTRACT WAS ALREADY
005400*               CORRECT AND NOTHING IN THAT FIX TOUCHES DATE OR
005500*               TIME VALIDATION
005600*    050818 LP  COMMENT REVIEW PER SHOP STANDARDS AUDIT - NO      REQ-6002
005700*               LOGIC CHANGED, REMARKS AND PARAGRAPH BANNERS
005800*               EXPANDED THROUGHOUT
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 INPUT-OUTPUT SECTION.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000*    DAYS-PER-MONTH TABLE, BUILT AS A LITERAL LIST AND REDEFINED
007100*    AS AN OCCURS TABLE - FEBRUARY CARRIES 28, ADJUSTED BY ONE
007200*    DAY BELOW WHEN THE YEAR IS A LEAP YEAR.  BUILDING IT AS
007300*    TWELVE FILLER VALUES RATHER THAN AN OCCURS ... VALUE CLAUSE
007400*    IS THIS SHOP'S USUAL WAY OF LOADING A SMALL FIXED TABLE
007500*    WITHOUT A RUN-TIME INITIALIZATION PARAGRAPH.
007600 01  DAYS-IN-MONTH-X.
007700     05  FILLER                      PIC 9(02) VALUE 31.
007800     05  FILLER                      PIC 9(02) VALUE 28.
007900     05  FILLER                      PIC 9(02) VALUE 31.
008000     05  FILLER                      PIC 9(02) VALUE 30.
008100     05  FILLER                      PIC 9(02) VALUE 31.
008200     05  FILLER                      PIC 9(02) VALUE 30.
008300     05  FILLER                      PIC 9(02) VALUE 31.
008400     05  FILLER                      PIC 9(02) VALUE 31.
008500     05  FILLER                      PIC 9(02) VALUE 30.
008600     05  FILLER                      PIC 9(02) VALUE 31.
008700     05  FILLER                      PIC 9(02) VALUE 30.
008800     05  FILLER                      PIC 9(02) VALUE 31.
008900 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-X.
009000     05  DAYS-FOR-MONTH              PIC 9(02) OCCURS 12 TIMES.
009100
009200*    WS-LEAP-SW IS SET BY 200-CHECK-LEAP-YEAR AND TESTED BY
009300*    300-CHECK-DAY WHEN THE MONTH IS FEBRUARY.  WS-YYYY-COPY HOLDS
009400*    A WORKING COPY OF DT-YYYY SO THE LEAP-YEAR ARITHMETIC NEVER
009500*    TOUCHES THE CALLER'S LINKAGE FIELD.  WS-YYYY-BRK IS NOT USED
009600*    BY THE LEAP-YEAR MATH ITSELF (THAT WORKS ON THE WHOLE YEAR),
009700*    BUT IS KEPT AS A CENTURY/YEAR-OF-CENTURY BREAKOUT IN CASE A
009800*    FUTURE CALLER EVER NEEDS THE TWO PIECES SEPARATELY.
009900 01  WS-LEAP-YEAR-CHECK.
010000     05  WS-LEAP-SW                  PIC X(01) VALUE "N".
010100         88  WS-LEAP-YEAR            VALUE "Y".
010200     05  WS-YYYY-COPY                PIC 9(04).
010300     05  FILLER                      PIC X(02).
010400 01  WS-YYYY-BRK REDEFINES WS-YYYY-COPY.
010500     05  WS-YY-CENTURY               PIC 9(02).
010600     05  WS-YY-OF-CENTURY            PIC 9(02).
010700
010800*    WS-DIV-RESULT/WS-DIV-REM ARE SCRATCH FOR THE THREE DIVIDE
010900*    STATEMENTS IN THE LEAP-YEAR TEST (DIVISIBLE BY 4, NOT BY 100
011000*    UNLESS ALSO BY 400 - THE STANDARD GREGORIAN RULE).  WS-MAX-DAY
011100*    HOLDS THE DAY COUNT FOR THE MESSAGE'S MONTH, BUMPED BY ONE IN
011200*    A LEAP FEBRUARY, BEFORE 300-CHECK-DAY COMPARES DT-DD TO IT.
011300 01  WS-CALC-FIELDS.
011400     05  WS-DIV-RESULT               PIC 9(04) COMP.
011500     05  WS-DIV-REM                  PIC 9(04) COMP.
011600     05  WS-MAX-DAY                  PIC 9(02) COMP.
011700     05  FILLER                      PIC X(02).
011800
011900*    DT-STRING IS THE RAW 14-BYTE DIGIT STRING PASSED BY THE
012000*    CALLER.  DT-BRK OVERLAYS IT WITH THE SIX NUMERIC PIECES THIS
012100*    ROUTINE ACTUALLY TESTS - NO EDITING OR REFORMATTING HAPPENS
012200*    ON THIS SIDE OF THE CALL, ONLY VALIDATION OF WHAT IS THERE.
012300 LINKAGE SECTION.
012400 01  DT-STRING                       PIC X(14).
012500 01  DT-BRK REDEFINES DT-STRING.
012600     05  DT-YYYY                     PIC 9(04).
012700     05  DT-MM                       PIC 9(02).
012800     05  DT-DD                       PIC 9(02).
012900     05  DT-HH                       PIC 9(02).
013000     05  DT-MI                       PIC 9(02).
013100     05  DT-SS                       PIC 9(02).
013200
013300*    RETURN-CD - ZERO MEANS VALID, NEGATIVE ONE MEANS AT LEAST ONE
013400*    OF THE FOUR CHECKS FAILED.  CALLER MUST NOT ASSUME RETURN-CD
013500*    CAME IN ZEROED - THIS ROUTINE ALWAYS SETS IT EXPLICITLY AS
013600*    THE FIRST STATEMENT OF THE PROCEDURE DIVISION BELOW.
013700 01  RETURN-CD                       PIC S9(04).
013800
013900*    MAINLINE - RUN THE FOUR CHECKS IN ORDER, SHORT-CIRCUITING ON
014000*    THE FIRST HARD FAILURE (MONTH OR DAY) SINCE AN INVALID MONTH
014100*    OR DAY MAKES THE REST OF THE STRING MEANINGLESS.  THE LEAP-
014200*    YEAR CHECK IS NOT ITSELF A PASS/FAIL TEST - IT ONLY SETS
014300*    WS-LEAP-SW FOR 300-CHECK-DAY TO USE, SO IT RUNS UNCONDITIONALLY
014400*    BETWEEN THE MONTH AND DAY CHECKS.  THE THREE TIME CHECKS IN
014500*    400-CHECK-TIME EACH TEST INDEPENDENTLY AND ARE NOT SHORT-
014600*    CIRCUITED AGAINST ONE ANOTHER.
014700 PROCEDURE DIVISION USING DT-STRING, RETURN-CD.
014800     MOVE 0 TO RETURN-CD.
014900     PERFORM 100-CHECK-MONTH THRU 100-EXIT.
015000     IF RETURN-CD < 0
015100         GOBACK.
015200     MOVE DT-YYYY TO WS-YYYY-COPY.
015300     PERFORM 200-CHECK-LEAP-YEAR THRU 200-EXIT.
015400     PERFORM 300-CHECK-DAY THRU 300-EXIT.
015500     IF RETURN-CD < 0
015600         GOBACK.
015700     PERFORM 400-CHECK-TIME THRU 400-EXIT.
015800     GOBACK.
015900
016000*    MONTH MUST BE 1 THROUGH 12.  THIS IS DELIBERATELY THE FIRST
016100*    CHECK RUN BECAUSE 300-CHECK-DAY INDEXES DAYS-FOR-MONTH BY
016200*    DT-MM - AN OUT-OF-RANGE MONTH WOULD SUBSCRIPT THE TABLE OUT
016300*    OF BOUNDS IF THE DAY CHECK EVER RAN FIRST.
016400 100-CHECK-MONTH.
016500     IF DT-MM < 1 OR DT-MM > 12
016600         MOVE -1 TO RETURN-CD.
016700 100-EXIT.
016800     EXIT.
016900
017000*    STANDARD GREGORIAN LEAP-YEAR RULE - DIVISIBLE BY 4 IS A LEAP
017100*    YEAR UNLESS ALSO DIVISIBLE BY 100, IN WHICH CASE IT IS NOT A
017200*    LEAP YEAR UNLESS ALSO DIVISIBLE BY 400.  2000 WAS THE FIRST
017300*    CENTURY YEAR THIS RULE HAD TO GET RIGHT ON A LIVE HL7 FEED,
017400*    AND THE THREE-DIVIDE SEQUENCE BELOW HANDLES IT CORRECTLY
017500*    WITHOUT ANY SPECIAL-CASE CODE FOR THE CENTURY BOUNDARY.
017600 200-CHECK-LEAP-YEAR.
017700     MOVE "N" TO WS-LEAP-SW.
017800     DIVIDE WS-YYYY-COPY BY 4 GIVING WS-DIV-RESULT
017900                              REMAINDER WS-DIV-REM.
018000     IF WS-DIV-REM NOT = 0
018100         GO TO 200-EXIT.
018200     MOVE "Y" TO WS-LEAP-SW.
018300     DIVIDE WS-YYYY-COPY BY 100 GIVING WS-DIV-RESULT
018400                               REMAINDER WS-DIV-REM.
018500     IF WS-DIV-REM NOT = 0
018600         GO TO 200-EXIT.
018700     MOVE "N" TO WS-LEAP-SW.
018800     DIVIDE WS-YYYY-COPY BY 400 GIVING WS-DIV-RESULT
018900                               REMAINDER WS-DIV-REM.
019000     IF WS-DIV-REM = 0
019100         MOVE "Y" TO WS-LEAP-SW.
019200 200-EXIT.
019300     EXIT.
019400
019500*    DAY MUST FALL WITHIN THE MONTH'S DAY COUNT, WITH FEBRUARY
019600*    BUMPED TO 29 WHEN WS-LEAP-YEAR IS TRUE.  DT-MM IS ALREADY
019700*    KNOWN GOOD AT THIS POINT SINCE 100-CHECK-MONTH RUNS FIRST AND
019800*    THE MAINLINE GOES BACK ON A MONTH FAILURE BEFORE EVER
019900*    REACHING HERE.
020000 300-CHECK-DAY.
020100     MOVE DAYS-FOR-MONTH(DT-MM) TO WS-MAX-DAY.
020200     IF DT-MM = 2 AND WS-LEAP-YEAR
020300         ADD 1 TO WS-MAX-DAY.
020400     IF DT-DD < 1 OR DT-DD > WS-MAX-DAY
020500         MOVE -1 TO RETURN-CD.
020600 300-EXIT.
020700     EXIT.
020800
020900*    HOUR 0-23, MINUTE 0-59, SECOND 0-59 - EACH TESTED
021000*    INDEPENDENTLY SINCE AN HL7 SENDER THAT GETS ONE TIME PART
021100*    WRONG DOESN'T NECESSARILY GET THE OTHERS WRONG TOO.  THE
021200*    GO TO 400-EXIT AFTER THE FIRST TWO FAILURES IS JUST TO SKIP
021300*    THE REMAINING COMPARES ONCE RETURN-CD IS ALREADY SET - IT IS
021400*    NOT SHORT-CIRCUITING ANY DEPENDENCY BETWEEN THE THREE PARTS.
021500 400-CHECK-TIME.
021600     IF DT-HH > 23
021700         MOVE -1 TO RETURN-CD
021800         GO TO 400-EXIT.
021900     IF DT-MI > 59
022000         MOVE -1 TO RETURN-CD
022100         GO TO 400-EXIT.
022200     IF DT-SS > 59
022300         MOVE -1 TO RETURN-CD.
022400 400-EXIT.
022500     EXIT.
