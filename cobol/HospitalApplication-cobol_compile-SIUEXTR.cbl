000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SIUEXTR.
000300 AUTHOR. LINDA PARSONS.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/17/02.
000600 DATE-COMPILED. 09/17/02.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EXTRACTS APPOINTMENT-BOOKING NOTICES OUT
001300*          OF AN HL7 SIU^S12 FEED SENT OVER FROM THE SCHEDULING
001400*          SYSTEM AND BUILDS THE FLAT APPOINTMENT RECORD FED TO
001500*          THE NIGHTLY CENSUS EXTRACT.
001600*
001700*          THE INPUT FILE CARRIES ONE OR MORE HL7 MESSAGES BACK
001800*          TO BACK, ONE SEGMENT PER LINE.  A NEW MESSAGE STARTS
001900*          AT EVERY MSH SEGMENT.  EACH MESSAGE IS BUFFERED,
002000*          PARSED, HAS ITS APPOINTMENT/PATIENT/PROVIDER FIELDS
002100*          EXTRACTED, AND IS VALIDATED BEFORE THE OUTPUT RECORD
002200*          IS WRITTEN.  A MESSAGE THAT FAILS TO PARSE OR VALIDATE
002300*          IS SKIPPED WITH A WARNING - THE RUN KEEPS GOING.
002400*
002500*          THE RUN ITSELF ONLY ABENDS ON TWO CONDITIONS - THE
002600*          INPUT FILE NEVER CONTAINED AN MSH SEGMENT AT ALL, OR
002700*          NOT ONE MESSAGE IN THE WHOLE FILE CAME OUT VALID.
002800*
002900*          THE PROGRAM IS STRUCTURED IN FIVE LOGICAL LAYERS, EACH
003000*          BUILT ON THE ONE BEFORE IT:
003100*
003200*            1.  THE MESSAGE SPLITTER (100/110/120/130/200/350/900)
003300*                READS THE FILE ONE PHYSICAL LINE AT A TIME AND
003400*                GROUPS LINES INTO MESSAGES ON THE MSH BOUNDARY.
003500*            2.  THE MESSAGE PARSER (300/310/320/321/325/330/340)
003600*                LOCATES THE SCH/PID/PV1 SEGMENTS WITHIN A BUFFERED
003700*                MESSAGE AND DERIVES THE MSH FIELD/COMPONENT
003800*                SEPARATORS EVERYTHING ELSE DEPENDS ON.
003900*            3.  THE APPOINTMENT EXTRACTOR (400 THROUGH 476) PULLS
004000*                THE ACTUAL BUSINESS FIELDS OUT OF THOSE SEGMENTS.
004100*            4.  THE VALIDATOR (500) CHECKS THAT THE FIELDS THIS
004200*                SHOP TREATS AS MANDATORY CAME OUT NON-BLANK.
004300*            5.  THE DRIVER (000/800/850/999/1000) TIES IT ALL
004400*                TOGETHER, KEEPS THE RUN CONTROL TOTALS, AND OWNS
004500*                THE TWO WHOLE-RUN ABEND CONDITIONS.
004600*
004700*          NOTHING IN THIS PROGRAM TOUCHES MONEY OR PATIENT
004800*          BILLING - IT IS A PURE FEED-TO-FEED REFORMAT.  IT DOES
004900*          NOT WRITE TO OR READ FROM ANY DATABASE; ALL STATE LIVES
005000*          IN WORKING STORAGE FOR THE DURATION OF ONE MESSAGE.
005100*
005200******************************************************************
005300
005400        INPUT FILE              -   DDS0001.HL7IN
005500
005600        OUTPUT FILE PRODUCED    -   DDS0001.APPTOUT
005700
005800        DUMP FILE               -   SYSOUT
005900
006000******************************************************************
006100*    HISTORY
006200*    020917 LP  ORIGINAL - REQUEST TCK-4471, SCHEDULING'S NEW     TCK-4471
006300*               HL7 INTERFACE ENGINE REPLACES THE OLD FIXED-
006400*               COLUMN APPOINTMENT FEED
006500*    021014 LP  SCH-11 WASN'T ALWAYS POPULATED BY THE INTERFACE   TCK-4502
006600*               ENGINE ON THE FIRST FEW DAYS OF LIVE TRAFFIC -
006700*               ADDED THE FALL BACK TO SCH-3 AND THE COMPONENT
006800*               SCAN FOR THE FIRST QUALIFYING DIGIT STRING
006900*    030405 LP  REASON TEXT COMING BACK LONGER THAN EXPECTED FROM TCK-4711
007000*               ONE CLINIC'S TEMPLATES - SEE APPTOREC HISTORY,
007100*               NO CHANGE NEEDED HERE SINCE THE MOVE TRUNCATES
007200*    990105 RH  Y2K REVIEW - NO TWO-DIGIT YEARS ANYWHERE IN THIS  Y2K-1999
007300*               PROGRAM, MSH/SCH/PID ALL CARRY FULL FOUR-DIGIT
007400*               CENTURY PER THE INTERFACE ENGINE'S OWN STANDARDS
007500*    040611 LP  ADDED UPSI-0 VERBOSE SWITCH FOR THE CONVERSION    TCK-5190
007600*               WEEKEND - LETS OPERATIONS SEE EVERY ACCEPTED
007700*               MESSAGE ON THE JOB LOG WITHOUT A SYSOUT DUMP
007800*    050212 LP  325-CHECK-MESSAGE-TYPE WAS SETTING THE MSH-9      TCK-4860
007900*               WARNING SWITCH BUT NOTHING EVER READ IT - ADDED
008000*               THE DISPLAY SO THE WARNING ACTUALLY REACHES THE
008100*               JOB LOG
008200*    050212 LP  EMPTY-INPUT ABEND IN 000-HOUSEKEEPING NOW FALLS   TCK-4861
008300*               THROUGH TO 999-CLEANUP'S OWN NO-MSH-FOUND CHECK
008400*               INSTEAD OF CARRYING ITS OWN ABEND-REASON TEXT - AN
008500*               EMPTY FILE IS THE SAME CONDITION, NOT A THIRD ONE
008600*    050818 LP  COMMENT REVIEW PER SHOP STANDARDS AUDIT - NO      REQ-6002
008700*               LOGIC CHANGED, PARAGRAPH BANNERS AND FIELD-LEVEL
008800*               NOTES EXPANDED THROUGHOUT SO A COVERAGE REVIEWER
008900*               DOESN'T HAVE TO RE-DERIVE THE HL7 FIELD MAPPING
009000*               FROM THE CODE ALONE
009100******************************************************************
009200 ENVIRONMENT DIVISION.
009300 CONFIGURATION SECTION.
009400 SOURCE-COMPUTER. IBM-390.
009500 OBJECT-COMPUTER. IBM-390.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM
009800     CLASS SEGMENT-TYPE-CHARS IS "A" THRU "Z"
009900     UPSI-0 ON STATUS IS SIUEXTR-VERBOSE-SW
010000            OFF STATUS IS SIUEXTR-QUIET-SW.
010100
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400*    SYSOUT IS THE SHOP'S USUAL DUMP FILE - IT ONLY EVER RECEIVES
010500*    A WRITE IN 1000-ABEND-RTN, BELOW.  IT HAS NO FILE-STATUS
010600*    CLAUSE BECAUSE THE ABEND ROUTINE DOES NOT CHECK IT - BY THE
010700*    TIME WE ARE WRITING AN ABEND DUMP THE RUN IS ALREADY OVER.
010800     SELECT SYSOUT
010900     ASSIGN TO UT-S-SYSOUT
011000       ORGANIZATION IS SEQUENTIAL.
011100
011200*    HL7IN IS THE RAW SEGMENT FEED FROM THE INTERFACE ENGINE, ONE
011300*    PHYSICAL LINE PER HL7 SEGMENT.  LINE SEQUENTIAL LETS THIS
011400*    PROGRAM READ WHATEVER LINE LENGTH THE SENDING SYSTEM ACTUALLY
011500*    WROTE WITHOUT CARING ABOUT ITS OWN BLOCKING.
011600     SELECT HL7IN
011700     ASSIGN TO UT-S-HL7IN
011800       ORGANIZATION IS LINE SEQUENTIAL
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS HL7IN-STATUS.
012100
012200*    APPTOUT IS THE FLAT APPOINTMENT RECORD PICKED UP BY THE
012300*    NIGHTLY CENSUS EXTRACT - ONE RECORD PER ACCEPTED MESSAGE.
012400     SELECT APPTOUT
012500     ASSIGN TO UT-S-APPTOUT
012600       ORGANIZATION IS LINE SEQUENTIAL
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS APPTOUT-STATUS.
012900
013000 DATA DIVISION.
013100 FILE SECTION.
013200*    SYSOUT-REC CARRIES THE 130-BYTE ABEND-DUMP RECORD ONLY - IT
013300*    IS NEVER USED FOR ANYTHING ELSE, WHICH IS WHY IT HAS NO
013400*    REDEFINITION AND NO SECOND RECORD LAYOUT THE WAY THE OTHER
013500*    TWO FDS BELOW DO NOT NEED EITHER.
013600 FD  SYSOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 130 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS SYSOUT-REC.
014200 01  SYSOUT-REC.
014300     05  SYSOUT-REC-TEXT             PIC X(129).
014400     05  FILLER                      PIC X(01).
014500
014600****** ONE HL7 SEGMENT (PHYSICAL LINE) PER RECORD.  500 BYTES IS
014700****** AMPLE FOR ANY SEGMENT THIS INTERFACE ENGINE PRODUCES.
014800*    HL7IN-REC IS READ INTO WS-CURRENT-LINE BY 900-READ-HL7IN
014900*    RATHER THAN BEING WORKED ON DIRECTLY, SO THE REST OF THE
015000*    PROGRAM NEVER HAS TO CARE WHICH FD OWNS THE PHYSICAL RECORD.
015100 FD  HL7IN
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 500 CHARACTERS
015400     DATA RECORD IS HL7IN-REC.
015500 01  HL7IN-REC.
015600     05  HL7IN-REC-TEXT              PIC X(499).
015700     05  FILLER                      PIC X(01).
015800
015900****** ONE FLAT RECORD PER VALID SIU^S12 MESSAGE - SEE APPTOREC
016000****** FOR THE FIELD-BY-FIELD BREAKOUT.
016100*    APPTOUT-REC RECEIVES A WRITE ... FROM WS-APPT-OUT-REC (COPY
016200*    APPTOREC, BELOW) EVERY TIME 700-WRITE-APPTOUT RUNS - THIS FD
016300*    ITSELF NEVER NAMES A SINGLE BUSINESS FIELD.
016400 FD  APPTOUT
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 261 CHARACTERS
016700     DATA RECORD IS APPTOUT-REC.
016800 01  APPTOUT-REC.
016900     05  APPTOUT-REC-TEXT            PIC X(260).
017000     05  FILLER                      PIC X(01).
017100
017200 WORKING-STORAGE SECTION.
017300*    FILE-STATUS CODES - HL7IN-EOF IS THE ONLY ONE THIS PROGRAM
017400*    EVER TESTS BY NAME (SEE 900-READ-HL7IN).  APPTOUT-STATUS IS
017500*    CARRIED FOR COMPLETENESS AND FOR A DEBUGGER TO INSPECT IF A
017600*    WRITE EVER FAILS, BUT NO PARAGRAPH CHECKS IT TODAY.
017700 01  FILE-STATUS-CODES.
017800     05  HL7IN-STATUS                PIC X(02).
017900         88  HL7IN-EOF                VALUE "10".
018000     05  APPTOUT-STATUS              PIC X(02).
018100
018200*    ONE BUFFERED HL7 MESSAGE - SEGMENT TABLE, SEPARATORS, AND
018300*    THE FIELD/COMPONENT SPLIT WORK TABLES.  KEPT IN ITS OWN
018400*    COPYBOOK RATHER THAN WRITTEN OUT INLINE BECAUSE THIS LAYOUT
018500*    IS LARGE ENOUGH (THE 60-SLOT SEGMENT TABLE ALONE IS 30,000
018600*    BYTES) THAT INLINING IT WOULD BURY THE REST OF WORKING
018700*    STORAGE BEHIND IT.
018800 COPY HL7MSGWK.
018900
019000*    THE APPOINTMENT OUTPUT RECORD - MOVED TO APPTOUT-REC BEFORE
019100*    EACH WRITE.  ALSO KEPT AS ITS OWN COPYBOOK SO THE OUTPUT
019200*    RECORD LAYOUT CAN BE READ (OR CHANGED) BY SOMEONE WHO NEVER
019300*    NEEDS TO TOUCH THIS PROGRAM'S PROCEDURE DIVISION.
019400 COPY APPTOREC.
019500
019600*    RAW INPUT LINE, AND A CHARACTER-LEVEL VIEW OF IT USED BY
019700*    350-CHECK-MSH-BOUNDARY TO SPOT THE START OF A NEW MESSAGE
019800*    WITHOUT RELYING ON REFERENCE MODIFICATION.
019900 01  WS-CURRENT-LINE                 PIC X(500).
020000 01  WS-CURRENT-LINE-CHARS REDEFINES WS-CURRENT-LINE.
020100     05  WS-CL-CHAR                  PIC X(01) OCCURS 500 TIMES.
020200
020300*    MSH SEGMENT, HELD ASIDE SO THE FIELD AND COMPONENT
020400*    SEPARATOR BYTES (POSITIONS 4 AND 5) CAN BE PULLED OFF IT
020500*    POSITIONALLY.
020600 01  WS-MSH-LINE-HOLD                PIC X(500).
020700 01  WS-MSH-LINE-BRK REDEFINES WS-MSH-LINE-HOLD.
020800     05  FILLER                      PIC X(03).
020900     05  WS-MSH-FS-BYTE              PIC X(01).
021000     05  WS-MSH-CS-BYTE              PIC X(01).
021100     05  FILLER                      PIC X(495).
021200
021300*    DATETIME DIGIT-STRING WORK AREA - BUILT UP TO 14 BYTES
021400*    (YYYYMMDDHHMISS) WITH ZERO DEFAULTS, THEN BROKEN OUT FOR
021500*    BOTH THE DTEVAL CALL AND THE ISO OUTPUT STRING.
021600 01  WS-DT-DIGITS                    PIC X(14).
021700 01  WS-DT-BRK REDEFINES WS-DT-DIGITS.
021800     05  WS-DT-YYYY                  PIC 9(04).
021900     05  WS-DT-MM                    PIC 9(02).
022000     05  WS-DT-DD                    PIC 9(02).
022100     05  WS-DT-HH                    PIC 9(02).
022200     05  WS-DT-MI                    PIC 9(02).
022300     05  WS-DT-SS                    PIC 9(02).
022400
022500*    SCRATCH FOR THE TWO CALLED SUBPROGRAMS.  WS-PROV-SRC-FIELD IS
022600*    HELD SEPARATELY FROM THE GENERAL WS-SPLIT-SRC-FLD BECAUSE
022700*    470-EXTRACT-FROM-PV1 NEEDS TO REMEMBER WHICH RAW FIELD (PV1-8
022800*    OR PV1-4) IT PICKED BEFORE HANDING IT OFF FOR SPLITTING.
022900 01  WS-CALL-FIELDS.
023000     05  WS-STRLTH-TEXT              PIC X(255).
023100     05  WS-STRLTH-RESULT            PIC S9(04).
023200     05  WS-DTEVAL-DATE              PIC X(14).
023300     05  WS-DTEVAL-RC                PIC S9(04).
023400     05  WS-DT-EFF-LEN               PIC 9(04) COMP.
023500     05  WS-PROV-SRC-FIELD           PIC X(80).
023600     05  FILLER                      PIC X(02).
023700
023800*    RUN CONTROL TOTALS - DISPLAYED AT NORMAL END OF JOB BY
023900*    999-CLEANUP.  READ = ACCEPTED + REJECTED ALWAYS, SINCE EVERY
024000*    BUFFERED MESSAGE GOES THROUGH EXACTLY ONE OF THE TWO PATHS.
024100*    ALL THREE ARE COMP RATHER THAN DISPLAY - THEY ARE INCREMENTED
024200*    ONCE PER MESSAGE AND NEVER MOVED TO A PRINT LINE OR AN
024300*    EXTERNAL FILE, SO THERE IS NO REASON TO PAY FOR ZONED
024400*    DECIMAL STORAGE OR ARITHMETIC ON THEM.
024500 77  WS-MESSAGES-READ                PIC 9(07) COMP.
024600 77  WS-MESSAGES-ACCEPTED            PIC 9(07) COMP.
024700 77  WS-MESSAGES-REJECTED            PIC 9(07) COMP.
024800
024900*    WS-MORE-DATA-SW DRIVES THE MAIN READ LOOP.  WS-ANY-MSH-SW
025000*    LATCHES ON THE FIRST TIME 100-MAINLINE EVER SEES AN MSH
025100*    BOUNDARY - IF IT NEVER TURNS ON, THE FILE NEVER CONTAINED A
025200*    RECOGNIZABLE HL7 MESSAGE AND 999-CLEANUP FORCES AN ABEND.
025300*    WS-MSH-BOUNDARY-SW IS PER-LINE, SET FRESH BY EVERY CALL TO
025400*    350-CHECK-MSH-BOUNDARY.
025500 77  WS-MORE-DATA-SW                 PIC X(01) VALUE "Y".
025600     88  NO-MORE-DATA                VALUE "N".
025700 77  WS-ANY-MSH-SW                   PIC X(01) VALUE "N".
025800     88  WS-MSH-EVER-FOUND           VALUE "Y".
025900 77  WS-MSH-BOUNDARY-SW              PIC X(01) VALUE "N".
026000     88  WS-MSH-BOUNDARY-FOUND       VALUE "Y".
026100
026200*    FORCED-ABEND OPERANDS FOR 1000-ABEND-RTN - A DIVIDE BY ZERO
026300*    IS THIS SHOP'S STANDARD WAY OF GETTING A NONZERO CONDITION
026400*    CODE OUT OF A COBOL PROGRAM ON THIS PLATFORM.  KEPT AS TWO
026500*    SEPARATE 77-LEVEL ITEMS RATHER THAN LITERALS ON THE DIVIDE
026600*    STATEMENT ITSELF SO A DEBUGGER CAN SEE BOTH OPERANDS BY NAME
026700*    ON THE ABEND SCREEN.
026800 77  ZERO-VAL                        PIC 9(01) VALUE 0.
026900 77  ONE-VAL                         PIC 9(01) VALUE 1.
027000
027100*    SHARED ABEND-DUMP RECORD - PARA-NAME IS KEPT CURRENT BY EVERY
027200*    PARAGRAPH BELOW SO WHICHEVER ONE WAS RUNNING AT THE TIME OF
027300*    AN ABEND SHOWS UP ON THE SYSOUT DUMP LINE.
027400 COPY ABENDREC.
027500
027600*    MAINLINE - HOUSEKEEP, THEN READ/PROCESS EVERY LINE IN THE
027700*    FILE UNTIL END OF FILE, THEN FLUSH WHATEVER MESSAGE IS STILL
027800*    BUFFERED (THE LAST MESSAGE IN THE FILE HAS NO FOLLOWING MSH
027900*    LINE TO TRIGGER ITS OWN FLUSH), THEN RUN CLEANUP.  CLEANUP
028000*    EITHER DISPLAYS THE CONTROL TOTALS AND RETURNS NORMALLY OR
028100*    FORCES THE ABEND - EITHER WAY, EXECUTION NEVER FALLS PAST
028200*    THE PERFORM OF 999-CLEANUP EXCEPT THROUGH GOBACK BELOW.
028300 PROCEDURE DIVISION.
028400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500     PERFORM 100-MAINLINE THRU 100-EXIT
028600             UNTIL NO-MORE-DATA.
028700     IF WS-SEG-COUNT GREATER THAN ZERO
028800         PERFORM 200-FLUSH-MESSAGE THRU 200-EXIT.
028900     PERFORM 999-CLEANUP THRU 999-EXIT.
029000     MOVE +0 TO RETURN-CODE.
029100     GOBACK.
029200
029300*    ONE-TIME SETUP - ZERO THE CONTROL TOTALS, OPEN THE THREE
029400*    FILES, AND PRIME THE READ LOOP WITH THE FIRST RECORD SO
029500*    100-MAINLINE ALWAYS HAS A CURRENT LINE TO LOOK AT ON ITS
029600*    FIRST ITERATION.  WS-ANY-MSH-SW STARTS "N" AND STAYS THAT WAY
029700*    UNTIL 100-MAINLINE ACTUALLY SEES AN MSH BOUNDARY LINE.
029800 000-HOUSEKEEPING.
029900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030000     DISPLAY "******** BEGIN JOB SIUEXTR ********".
030100     MOVE 0 TO WS-MESSAGES-READ.
030200     MOVE 0 TO WS-MESSAGES-ACCEPTED.
030300     MOVE 0 TO WS-MESSAGES-REJECTED.
030400     MOVE 0 TO WS-SEG-COUNT.
030500     MOVE "N" TO WS-ANY-MSH-SW.
030600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700     PERFORM 900-READ-HL7IN THRU 900-EXIT.
030800*    AN EMPTY FILE FALLS STRAIGHT THROUGH TO 999-CLEANUP'S OWN
030900*    NO-MSH-FOUND CHECK BELOW - IT IS THE SAME FAILURE CONDITION,
031000*    NOT A SEPARATE ONE, SO IT CARRIES THE SAME ABEND MESSAGE.
031100*    (NO-MORE-DATA COMES BACK TRUE ON THE VERY FIRST READ ABOVE,
031200*    100-MAINLINE THEREFORE RUNS ZERO TIMES, WS-SEG-COUNT STAYS
031300*    ZERO SO THE FLUSH IN THE MAINLINE PARAGRAPH NEVER FIRES, AND
031400*    WS-ANY-MSH-SW IS NEVER TURNED ON - SEE TCK-4861 ABOVE.)
031500 000-EXIT.
031600     EXIT.
031700
031800*    ONE ITERATION PER PHYSICAL INPUT LINE.  EVERY LINE IS EITHER
031900*    A NEW MESSAGE'S MSH SEGMENT (BOUNDARY FOUND - START A NEW
032000*    MESSAGE, FLUSHING WHATEVER WAS BUFFERED BEFORE) OR ANOTHER
032100*    SEGMENT OF THE MESSAGE ALREADY IN PROGRESS (NO BOUNDARY -
032200*    JUST BUFFER IT).  THE NEXT LINE IS READ AT THE BOTTOM SO
032300*    WS-CURRENT-LINE IS ALWAYS "THE LINE NOT YET ACTED ON" ON
032400*    ENTRY TO THIS PARAGRAPH.
032500 100-MAINLINE.
032600     MOVE "100-MAINLINE" TO PARA-NAME.
032700     PERFORM 350-CHECK-MSH-BOUNDARY THRU 350-EXIT.
032800     IF WS-MSH-BOUNDARY-FOUND
032900         MOVE "Y" TO WS-ANY-MSH-SW
033000         PERFORM 120-START-NEW-MESSAGE THRU 120-EXIT
033100     ELSE
033200         PERFORM 130-CONTINUE-MESSAGE THRU 130-EXIT.
033300     PERFORM 900-READ-HL7IN THRU 900-EXIT.
033400 100-EXIT.
033500     EXIT.
033600
033700*    A NEW MESSAGE BOUNDARY - FLUSH WHATEVER IS ALREADY BUFFERED
033800*    (THERE IS NOTHING BUFFERED FOR THE VERY FIRST MESSAGE IN THE
033900*    FILE) BEFORE STARTING THE NEW ONE WITH THIS MSH LINE.
034000 120-START-NEW-MESSAGE.
034100*    THE FLUSH ABOVE IS WHAT ACTUALLY DRIVES THE PARSE/EXTRACT/
034200*    VALIDATE/WRITE SEQUENCE FOR THE MESSAGE JUST FINISHED - THIS
034300*    PARAGRAPH ITSELF ONLY DECIDES WHETHER THERE IS ANYTHING TO
034400*    FLUSH.  ON THE VERY FIRST MSH LINE OF THE FILE WS-SEG-COUNT
034500*    IS STILL ZERO SO THE FLUSH IS SKIPPED AND THE NEW MESSAGE
034600*    SIMPLY STARTS BUFFERING.
034700     IF WS-SEG-COUNT GREATER THAN ZERO
034800         PERFORM 200-FLUSH-MESSAGE THRU 200-EXIT.
034900     PERFORM 110-BUFFER-LINE THRU 110-EXIT.
035000 120-EXIT.
035100     EXIT.
035200
035300*    NOT A BOUNDARY LINE - ADD IT TO THE CURRENT MESSAGE UNLESS
035400*    IT IS A BLANK SEGMENT.  A BLANK LINE CAN SHOW UP BETWEEN
035500*    MESSAGES ON SOME FEEDS AS A VISUAL SEPARATOR THE INTERFACE
035600*    ENGINE INSERTS FOR A HUMAN READING THE RAW LOG - IT CARRIES
035700*    NO SEGMENT DATA AND WOULD ONLY WASTE A SLOT IN THE SEGMENT
035800*    TABLE IF IT WERE BUFFERED.
035900 130-CONTINUE-MESSAGE.
036000     IF WS-CURRENT-LINE NOT = SPACES
036100         PERFORM 110-BUFFER-LINE THRU 110-EXIT.
036200 130-EXIT.
036300     EXIT.
036400
036500*    APPEND WS-CURRENT-LINE TO THE SEGMENT TABLE.  60 SEGMENTS IS
036600*    AMPLE FOR A SIU^S12 BOOKING NOTICE (SEE HL7MSGWK) - A LINE
036700*    PAST THE 60TH IS SILENTLY DROPPED RATHER THAN REJECTING THE
036800*    WHOLE MESSAGE, SINCE THIS SYSTEM ONLY EVER CONSUMES MSH/SCH/
036900*    PID/PV1 AND THOSE ALWAYS APPEAR WELL BEFORE SEGMENT 60 IN
037000*    PRACTICE.
037100 110-BUFFER-LINE.
037200     IF WS-SEG-COUNT LESS THAN 60
037300         ADD 1 TO WS-SEG-COUNT
037400         MOVE WS-CURRENT-LINE TO WS-SEG-LINE(WS-SEG-COUNT).
037500 110-EXIT.
037600     EXIT.
037700
037800*    A NEW MESSAGE STARTS AT THE 4-CHARACTER PATTERN MSH| OR
037900*    MSH$ AT THE FRONT OF A SEGMENT LINE.  CHECKED CHARACTER BY
038000*    CHARACTER OVER WS-CL-CHAR RATHER THAN BY SUBSTRING COMPARE.
038100*    THE FOURTH BYTE IS TESTED AGAINST BOTH THE STANDARD PIPE
038200*    SEPARATOR AND A DOLLAR SIGN BECAUSE ONE OF THE OUTPATIENT
038300*    CLINICS' OLDER WORKSTATIONS STILL SENDS THE DOLLAR-SIGN
038400*    VARIANT ON A HANDFUL OF MESSAGES A DAY.
038500 350-CHECK-MSH-BOUNDARY.
038600     MOVE "N" TO WS-MSH-BOUNDARY-SW.
038700     IF WS-CL-CHAR(1) = "M" AND WS-CL-CHAR(2) = "S"
038800                            AND WS-CL-CHAR(3) = "H"
038900         IF WS-CL-CHAR(4) = "|" OR WS-CL-CHAR(4) = "$"
039000             MOVE "Y" TO WS-MSH-BOUNDARY-SW.
039100 350-EXIT.
039200     EXIT.
039300
039400*    A FULL MESSAGE IS NOW BUFFERED - PARSE IT, AND IF IT PARSES
039500*    CLEANLY EXTRACT AND VALIDATE ITS APPOINTMENT FIELDS.  ANY
039600*    FAILURE ALONG THE WAY (MISSING MSH, VALIDATION FAILURE) SETS
039700*    WS-MSG-ERROR-SW AND ROUTES THE MESSAGE TO THE SKIP-WARNING
039800*    PATH INSTEAD OF THE OUTPUT WRITE.  THE SEGMENT TABLE AND ALL
039900*    THREE SEGMENT INDICES ARE RESET AT THE BOTTOM SO THE NEXT
040000*    MESSAGE STARTS WITH A CLEAN SLATE REGARDLESS OF HOW THIS ONE
040100*    CAME OUT.
040200 200-FLUSH-MESSAGE.
040300     MOVE "200-FLUSH-MESSAGE" TO PARA-NAME.
040400     ADD 1 TO WS-MESSAGES-READ.
040500     MOVE "N" TO WS-MSG-ERROR-SW.
040600     PERFORM 300-PARSE-MESSAGE THRU 300-EXIT.
040700     IF WS-MSG-IS-OK
040800         PERFORM 400-EXTRACT-APPOINTMENT THRU 400-EXIT
040900         PERFORM 500-VALIDATE-APPOINTMENT THRU 500-EXIT.
041000     IF WS-MSG-IN-ERROR
041100         PERFORM 710-WRITE-SKIP-WARNING THRU 710-EXIT
041200         ADD 1 TO WS-MESSAGES-REJECTED
041300     ELSE
041400         PERFORM 700-WRITE-APPTOUT THRU 700-EXIT
041500         ADD 1 TO WS-MESSAGES-ACCEPTED.
041600     MOVE 0 TO WS-SEG-COUNT.
041700     MOVE 0 TO WS-MSH-IDX.
041800     MOVE 0 TO WS-SCH-IDX.
041900     MOVE 0 TO WS-PID-IDX.
042000     MOVE 0 TO WS-PV1-IDX.
042100 200-EXIT.
042200     EXIT.
042300
042400*    A MESSAGE IS ONLY PARSEABLE IF ITS FIRST BUFFERED SEGMENT IS
042500*    AN MSH - THIS IS ALWAYS TRUE FOR A MESSAGE THAT CAME IN VIA
042600*    120-START-NEW-MESSAGE, BUT 300-PARSE-MESSAGE CHECKS IT
042700*    EXPLICITLY ANYWAY RATHER THAN TRUSTING THE CALLER, SINCE A
042800*    MISSING MSH IS ALSO THIS SHOP'S WHOLE-RUN ABEND CONDITION
042900*    AND IS WORTH CATCHING DEFENSIVELY AT THE MESSAGE LEVEL TOO.
043000*    ONCE THE MSH IS CONFIRMED, THE FIELD/COMPONENT SEPARATORS ARE
043100*    PULLED OFF IT AND EVERY OTHER SEGMENT IS INDEXED BY TYPE.
043200 300-PARSE-MESSAGE.
043300     MOVE "300-PARSE-MESSAGE" TO PARA-NAME.
043400     MOVE SPACES TO WS-MSG-ERROR-REASON.
043500     IF WS-SEG-COUNT = 0
043600         MOVE "Y" TO WS-MSG-ERROR-SW
043700         MOVE "MISSING MSH SEGMENT" TO WS-MSG-ERROR-REASON
043800         GO TO 300-EXIT.
043900     MOVE WS-SEG-LINE(1)(1:3) TO WS-SEG-TYPE.
044000     IF WS-SEG-TYPE NOT = "MSH"
044100         MOVE "Y" TO WS-MSG-ERROR-SW
044200         MOVE "MISSING MSH SEGMENT" TO WS-MSG-ERROR-REASON
044300         GO TO 300-EXIT.
044400     MOVE 1 TO WS-MSH-IDX.
044500     PERFORM 310-DERIVE-SEPARATORS THRU 310-EXIT.
044600     PERFORM 320-INDEX-SEGMENTS THRU 320-EXIT.
044700 300-EXIT.
044800     EXIT.
044900
045000*    MSH-1 IS THE FIELD SEPARATOR ITSELF (ALWAYS THE BYTE RIGHT
045100*    AFTER "MSH"); MSH-2 IS THE FOUR ENCODING CHARACTERS, OF WHICH
045200*    ONLY THE FIRST (THE COMPONENT SEPARATOR) MATTERS TO THIS
045300*    PROGRAM.  IF EITHER BYTE COMES BACK BLANK (A MALFORMED OR
045400*    TRUNCATED MSH), THIS SHOP'S STANDARD HL7 DEFAULTS OF "|" AND
045500*    "^" ARE USED INSTEAD OF FAILING THE MESSAGE OUTRIGHT.
045600 310-DERIVE-SEPARATORS.
045700     MOVE WS-SEG-LINE(WS-MSH-IDX) TO WS-MSH-LINE-HOLD.
045800     MOVE WS-MSH-FS-BYTE TO WS-FS-CHAR.
045900     IF WS-FS-CHAR = SPACE
046000         MOVE "|" TO WS-FS-CHAR.
046100     IF WS-MSH-CS-BYTE = SPACE
046200         MOVE "^" TO WS-CS-CHAR
046300     ELSE
046400         MOVE WS-MSH-CS-BYTE TO WS-CS-CHAR.
046500 310-EXIT.
046600     EXIT.
046700
046800*    ONE PASS OVER EVERY BUFFERED SEGMENT LOOKING FOR THE FIRST
046900*    SCH, FIRST PID, AND FIRST PV1 - A REPEATED SEGMENT TYPE
047000*    (THIS INTERFACE ENGINE OCCASIONALLY DUPLICATES PV1 ON A
047100*    RESCHEDULE NOTICE) NEVER OVERWRITES AN INDEX ALREADY SET, SO
047200*    THE FIRST OCCURRENCE OF EACH TYPE ALWAYS WINS.  MSH-9 IS
047300*    CHECKED SEPARATELY AFTERWARD SINCE IT IS A WARNING-ONLY
047400*    CONCERN, NOT PART OF LOCATING THE SEGMENTS THIS PROGRAM
047500*    ACTUALLY EXTRACTS FROM.
047600 320-INDEX-SEGMENTS.
047700     PERFORM 321-INDEX-ONE-SEGMENT THRU 321-EXIT
047800         VARYING WS-SCAN-IDX FROM 1 BY 1
047900         UNTIL WS-SCAN-IDX GREATER THAN WS-SEG-COUNT.
048000     PERFORM 325-CHECK-MESSAGE-TYPE THRU 325-EXIT.
048100 320-EXIT.
048200     EXIT.
048300
048400*    SKIP ANYTHING WHOSE FIRST THREE BYTES AREN'T ALL LETTERS -
048500*    A BLANK OR GARBLED SEGMENT TYPE CAN'T MATCH SCH/PID/PV1
048600*    ANYWAY, AND THE CLASS TEST IS CHEAPER THAN THREE SEPARATE
048700*    SPACE COMPARES.
048800 321-INDEX-ONE-SEGMENT.
048900*    THE CLASS TEST BELOW ONLY LOOKS AT THE FIRST THREE BYTES OF
049000*    THE LINE - IT DOES NOT CONFIRM THE FOURTH BYTE IS A FIELD
049100*    SEPARATOR THE WAY 350-CHECK-MSH-BOUNDARY DOES FOR MSH.  THAT
049200*    IS INTENTIONAL: SCH/PID/PV1 ARE NEVER USED AS A MESSAGE
049300*    BOUNDARY, ONLY AS A LOOKUP TARGET, SO THE EXTRA CHECK WOULD
049400*    BUY NOTHING HERE.
049500     MOVE WS-SEG-LINE(WS-SCAN-IDX)(1:3) TO WS-SEG-TYPE.
049600     IF WS-SEG-TYPE IS NOT SEGMENT-TYPE-CHARS
049700         GO TO 321-EXIT.
049800*    EACH OF THE THREE TESTS BELOW IS INDEPENDENT - A SEGMENT
049900*    LINE CANNOT MATCH MORE THAN ONE OF SCH/PID/PV1 SINCE ITS
050000*    FIRST THREE BYTES CAN ONLY EQUAL ONE LITERAL AT A TIME, SO
050100*    THERE IS NO NEED FOR AN ELSE CHAIN.
050200     IF WS-SEG-TYPE = "SCH" AND WS-SCH-IDX = 0
050300         MOVE WS-SCAN-IDX TO WS-SCH-IDX.
050400     IF WS-SEG-TYPE = "PID" AND WS-PID-IDX = 0
050500         MOVE WS-SCAN-IDX TO WS-PID-IDX.
050600     IF WS-SEG-TYPE = "PV1" AND WS-PV1-IDX = 0
050700         MOVE WS-SCAN-IDX TO WS-PV1-IDX.
050800 321-EXIT.
050900     EXIT.
051000
051100*    MSH-9 IS A WARNING-ONLY CHECK - A NON-SIU MESSAGE TYPE NEVER
051200*    REJECTS THE MESSAGE, PER REQUEST TCK-4471.  A MESSAGE WHOSE
051300*    MSH-9 IS BLANK, OR WHOSE MSH-9 HAS FEWER THAN 10 FIELDS
051400*    BEFORE IT (SHOULDN'T HAPPEN ON A WELL-FORMED MSH, BUT IS
051500*    TREATED AS "NOTHING TO CHECK" RATHER THAN AN ERROR), SIMPLY
051600*    SKIPS THE CHECK WITHOUT SETTING THE WARNING SWITCH.  ONLY THE
051700*    FIRST COMPONENT OF MSH-9 IS EXAMINED - MSH-9.2 AND MSH-9.3
051800*    (TRIGGER EVENT AND MESSAGE STRUCTURE) ARE NOT THIS PROGRAM'S
051900*    CONCERN.  AS OF REQUEST TCK-4860 THE WARNING ITSELF IS
052000*    SURFACED ON THE JOB LOG VIA DISPLAY RATHER THAN JUST BEING
052100*    COMPUTED AND LEFT IN THE SWITCH FOR NO ONE TO READ.
052200 325-CHECK-MESSAGE-TYPE.
052300     MOVE "N" TO WS-MSH-TYPE-WARN-SW.
052400     MOVE WS-SEG-LINE(WS-MSH-IDX) TO WS-SPLIT-SRC-FLD.
052500     PERFORM 330-SPLIT-FIELDS THRU 330-EXIT.
052600     IF WS-FLD-CNT LESS THAN 10
052700         GO TO 325-EXIT.
052800     MOVE WS-FLD-VALUE(10) TO WS-MSH-TYPE-FIELD.
052900     IF WS-MSH-TYPE-FIELD = SPACES
053000         GO TO 325-EXIT.
053100     MOVE WS-MSH-TYPE-FIELD TO WS-SPLIT-SRC-CMP.
053200     PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT.
053300     MOVE WS-CMP-VALUE(1) TO WS-MSH-TYPE-COMP1.
053400     IF WS-MSH-TYPE-COMP1(1:3) NOT = "SIU"
053500         MOVE "Y" TO WS-MSH-TYPE-WARN-SW
053600         DISPLAY "*** WARNING - MESSAGE " WS-MESSAGES-READ
053700                 " - MSH-9 TYPE IS NOT SIU - " WS-MSH-TYPE-COMP1.
053800 325-EXIT.
053900     EXIT.
054000
054100*    GENERAL-PURPOSE FIELD SPLIT - WS-SPLIT-SRC-FLD MUST BE
054200*    LOADED BEFORE THIS IS CALLED.  ONLY THE FIRST 16 FIELDS ARE
054300*    TAKEN APART - NOTHING THIS SYSTEM CONSUMES GOES PAST SCH-14.
054400*    UNSTRING'S OWN TALLYING PHRASE COUNTS HOW MANY RECEIVING
054500*    FIELDS WERE ACTUALLY POPULATED, WHICH IS HOW WS-FLD-CNT
054600*    COMES OUT EQUAL TO THE NUMBER OF FIELDS PRESENT IN THE
054700*    SEGMENT RATHER THAN A FIXED 16 EVERY TIME.
054800 330-SPLIT-FIELDS.
054900*    THE TABLE IS CLEARED TO SPACES ON EVERY CALL RATHER THAN
055000*    JUST OVERLAYING THE FIELDS THE UNSTRING ACTUALLY POPULATES -
055100*    OTHERWISE A SEGMENT WITH FEWER FIELDS THAN THE PREVIOUS
055200*    CALLER'S SEGMENT WOULD LEAVE THAT CALLER'S STALE VALUES
055300*    SITTING IN THE HIGHER-NUMBERED WS-FLD-VALUE SLOTS.
055400     MOVE SPACES TO WS-FLD-TABLE.
055500     MOVE 0 TO WS-FLD-CNT.
055600     UNSTRING WS-SPLIT-SRC-FLD DELIMITED BY WS-FS-CHAR
055700         INTO WS-FLD-VALUE(1)  WS-FLD-VALUE(2)  WS-FLD-VALUE(3)
055800              WS-FLD-VALUE(4)  WS-FLD-VALUE(5)  WS-FLD-VALUE(6)
055900              WS-FLD-VALUE(7)  WS-FLD-VALUE(8)  WS-FLD-VALUE(9)
056000              WS-FLD-VALUE(10) WS-FLD-VALUE(11) WS-FLD-VALUE(12)
056100              WS-FLD-VALUE(13) WS-FLD-VALUE(14) WS-FLD-VALUE(15)
056200              WS-FLD-VALUE(16)
056300         TALLYING IN WS-FLD-CNT.
056400 330-EXIT.
056500     EXIT.
056600
056700*    GENERAL-PURPOSE COMPONENT SPLIT - WS-SPLIT-SRC-CMP MUST BE
056800*    LOADED BEFORE THIS IS CALLED.  SAME TALLYING CONVENTION AS
056900*    330-SPLIT-FIELDS ABOVE, JUST ON THE COMPONENT SEPARATOR
057000*    INSTEAD OF THE FIELD SEPARATOR - THIS IS WHY THE PARSER CAN
057100*    STAY BLIND TO WHICH SEGMENT OR FIELD IT IS ACTUALLY TEARING
057200*    APART; THE SAME TWO PARAGRAPHS SERVE EVERY CALLER BELOW.
057300 340-SPLIT-COMPONENTS.
057400*    SAME STALE-DATA REASONING AS 330-SPLIT-FIELDS ABOVE - THE
057500*    COMPONENT TABLE IS RE-USED BY EVERY EXTRACTOR PARAGRAPH BELOW
057600*    ON EVERY CALL, SO IT MUST START FROM SPACES EACH TIME.
057700     MOVE SPACES TO WS-CMP-TABLE.
057800     MOVE 0 TO WS-CMP-CNT.
057900     UNSTRING WS-SPLIT-SRC-CMP DELIMITED BY WS-CS-CHAR
058000         INTO WS-CMP-VALUE(1) WS-CMP-VALUE(2) WS-CMP-VALUE(3)
058100              WS-CMP-VALUE(4) WS-CMP-VALUE(5) WS-CMP-VALUE(6)
058200              WS-CMP-VALUE(7) WS-CMP-VALUE(8) WS-CMP-VALUE(9)
058300              WS-CMP-VALUE(10)
058400         TALLYING IN WS-CMP-CNT.
058500 340-EXIT.
058600     EXIT.
058700
058800*    TOP OF THE EXTRACTOR LAYER - EACH OF THE THREE SEGMENT TYPES
058900*    IS ONLY PULLED FROM IF IT WAS ACTUALLY FOUND IN THE MESSAGE
059000*    (WS-SCH-IDX/WS-PID-IDX/WS-PV1-IDX NONZERO).  A MESSAGE
059100*    MISSING ONE OF THE THREE SIMPLY LEAVES THAT SEGMENT'S FIELDS
059200*    BLANK IN WS-EXTRACT-STAGING - 500-VALIDATE-APPOINTMENT IS
059300*    WHAT ACTUALLY DECIDES WHETHER A BLANK MANDATORY FIELD REJECTS
059400*    THE MESSAGE, NOT THIS PARAGRAPH.
059500 400-EXTRACT-APPOINTMENT.
059600     MOVE "400-EXTRACT-APPOINTMENT" TO PARA-NAME.
059700*    WS-EXTRACT-STAGING IS CLEARED HERE, ONCE, BEFORE ANY OF THE
059800*    THREE SEGMENT EXTRACTORS RUN - EACH OF THEM ONLY MOVES INTO
059900*    THE FIELDS ITS OWN SEGMENT ACTUALLY SUPPLIES, SO A MESSAGE
060000*    MISSING (SAY) PV1 SIMPLY LEAVES THE PROVIDER FIELDS AT
060100*    SPACES RATHER THAN CARRYING OVER A PRIOR MESSAGE'S VALUES.
060200     MOVE SPACES TO WS-EXTRACT-STAGING.
060300     IF WS-SCH-IDX NOT = 0
060400         PERFORM 410-EXTRACT-FROM-SCH THRU 410-EXIT.
060500     IF WS-PID-IDX NOT = 0
060600         PERFORM 440-EXTRACT-FROM-PID THRU 440-EXIT.
060700     IF WS-PV1-IDX NOT = 0
060800         PERFORM 470-EXTRACT-FROM-PV1 THRU 470-EXIT.
060900 400-EXIT.
061000     EXIT.
061100
061200*    SCH CARRIES THE APPOINTMENT ID (SCH-2), THE APPOINTMENT
061300*    DATE/TIME, AND THE LOCATION/REASON FIELDS.  SCH-2 (PLACER
061400*    APPOINTMENT ID) IS USED RATHER THAN SCH-1 (PLACER GROUP
061500*    NUMBER) BECAUSE SCH-2 IS THE VALUE THIS SHOP'S DOWNSTREAM
061600*    CENSUS EXTRACT ACTUALLY KEYS ON.
061700 410-EXTRACT-FROM-SCH.
061800     MOVE WS-SEG-LINE(WS-SCH-IDX) TO WS-SPLIT-SRC-FLD.
061900     PERFORM 330-SPLIT-FIELDS THRU 330-EXIT.
062000     MOVE WS-FLD-VALUE(2) TO WS-SPLIT-SRC-CMP.
062100     PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT.
062200     MOVE WS-CMP-VALUE(1) TO WS-X-APPT-ID.
062300     PERFORM 420-EXTRACT-APPT-DATETIME THRU 420-EXIT.
062400     PERFORM 450-EXTRACT-LOCATION THRU 450-EXIT.
062500     PERFORM 455-EXTRACT-REASON THRU 455-EXIT.
062600 410-EXIT.
062700     EXIT.
062800
062900*    SCH-11 IF PRESENT, ELSE SCH-3 - REQUEST TCK-4471 CHANGE
063000*    021014.  SCH-11 (APPOINTMENT TIMING QUANTITY) IS THE FIELD
063100*    THE INTERFACE ENGINE IS SUPPOSED TO SEND, BUT IT WAS BLANK ON
063200*    LIVE TRAFFIC FOR THE FIRST FEW DAYS AFTER GO-LIVE WHILE
063300*    SCHEDULING'S VENDOR FINISHED CONFIGURING THAT FIELD, SO
063400*    SCH-3 (REQUESTED START DATE/TIME) IS ALWAYS AVAILABLE AS A
063500*    FALLBACK.  THE ACTUAL DATE/TIME DIGITS ARE THEN LOCATED
063600*    WITHIN WHICHEVER FIELD WAS CHOSEN BY 430-SCAN-DATETIME-COMPS,
063700*    SINCE SCH-11 CAN CARRY THE DATE/TIME IN ANY ONE OF SEVERAL
063800*    COMPONENT POSITIONS DEPENDING ON WHICH REPEATING TIMING/
063900*    QUANTITY SUB-COMPONENTS THE SENDER FILLED IN.
064000 420-EXTRACT-APPT-DATETIME.
064100     IF WS-FLD-VALUE(12) NOT = SPACES
064200         MOVE WS-FLD-VALUE(12) TO WS-DT-SRC-FIELD
064300     ELSE
064400         MOVE WS-FLD-VALUE(4) TO WS-DT-SRC-FIELD.
064500     MOVE WS-DT-SRC-FIELD TO WS-SPLIT-SRC-CMP.
064600     PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT.
064700     MOVE "N" TO WS-DT-QUALIFIER-SW.
064800     MOVE SPACES TO WS-DT-RAW-DIGITS.
064900     PERFORM 430-SCAN-DATETIME-COMPS THRU 430-EXIT
065000         VARYING CMP-IDX FROM 1 BY 1
065100         UNTIL CMP-IDX GREATER THAN WS-CMP-CNT
065200               OR WS-DT-QUALIFIER-FOUND.
065300     IF WS-DT-QUALIFIER-FOUND
065400         PERFORM 445-FORMAT-DATETIME THRU 445-EXIT.
065500 420-EXIT.
065600     EXIT.
065700
065800*    FIRST COMPONENT THAT IS NON-EMPTY, ALL DIGITS, AND AT LEAST
065900*    8 CHARACTERS LONG - HANDLES VALUES LIKE ^^60^20110617084500.
066000*    THE MINIMUM-8 TEST SCREENS OUT SHORT NUMERIC COMPONENTS SUCH
066100*    AS A DURATION-IN-MINUTES VALUE (THE "60" ABOVE) THAT WOULD
066200*    OTHERWISE LOOK LIKE A PLAUSIBLE DIGIT STRING TO AN UNGUARDED
066300*    IS NUMERIC TEST.  STRLTH GIVES THE TRIMMED LENGTH OF THE
066400*    COMPONENT SO THE IS NUMERIC TEST ONLY LOOKS AT THE ACTUAL
066500*    DIGITS PRESENT, NOT THE TRAILING SPACE PADDING BEHIND THEM.
066600 430-SCAN-DATETIME-COMPS.
066700     IF WS-CMP-VALUE(CMP-IDX) = SPACES
066800         GO TO 430-EXIT.
066900     MOVE SPACES TO WS-STRLTH-TEXT.
067000     MOVE WS-CMP-VALUE(CMP-IDX) TO WS-STRLTH-TEXT.
067100     MOVE 0 TO WS-STRLTH-RESULT.
067200     CALL 'STRLTH' USING WS-STRLTH-TEXT, WS-STRLTH-RESULT.
067300     IF WS-STRLTH-RESULT LESS THAN 8
067400         GO TO 430-EXIT.
067500     MOVE WS-STRLTH-RESULT TO WS-DT-TRIM-LEN.
067600     IF WS-CMP-VALUE(CMP-IDX)(1:WS-DT-TRIM-LEN) IS NUMERIC
067700         MOVE WS-CMP-VALUE(CMP-IDX) TO WS-DT-RAW-DIGITS
067800         MOVE "Y" TO WS-DT-QUALIFIER-SW.
067900 430-EXIT.
068000     EXIT.
068100
068200*    YYYY (1-4), MM (5-6), DD (7-8), HH (9-10), MI (11-12),
068300*    SS (13-14) - TIME PARTS DEFAULT TO ZERO WHEN THE DIGIT
068400*    STRING DOESN'T CARRY THEM.  DTEVAL DECIDES IF THE RESULT IS
068500*    A REAL CALENDAR DATE; IF NOT, THE RAW DIGITS GO OUT INSTEAD.
068600*    A RAW-DIGIT FALLBACK IS DELIBERATE - THIS SHOP WOULD RATHER
068700*    THE CENSUS EXTRACT RECEIVE AN UNFORMATTED BUT COMPLETE VALUE
068800*    THAN LOSE THE APPOINTMENT DATE/TIME ENTIRELY OVER A SENDING
068900*    SYSTEM THAT OCCASIONALLY GETS A DAY OR HOUR WRONG.  ANYTHING
069000*    LONGER THAN 14 DIGITS IS TRUNCATED TO 14 BEFORE THE MOVE SO A
069100*    MALFORMED OVERLONG COMPONENT CAN NEVER OVERRUN WS-DT-DIGITS.
069200 445-FORMAT-DATETIME.
069300     MOVE WS-DT-TRIM-LEN TO WS-DT-EFF-LEN.
069400     IF WS-DT-EFF-LEN GREATER THAN 14
069500         MOVE 14 TO WS-DT-EFF-LEN.
069600     MOVE ZEROS TO WS-DT-DIGITS.
069700     MOVE WS-DT-RAW-DIGITS(1:WS-DT-EFF-LEN)
069800                      TO WS-DT-DIGITS(1:WS-DT-EFF-LEN).
069900     MOVE WS-DT-DIGITS TO WS-DTEVAL-DATE.
070000     MOVE 0 TO WS-DTEVAL-RC.
070100     CALL 'DTEVAL' USING WS-DTEVAL-DATE, WS-DTEVAL-RC.
070200     IF WS-DTEVAL-RC LESS THAN 0
070300         MOVE WS-DT-RAW-DIGITS(1:WS-DT-TRIM-LEN)
070400                          TO WS-X-APPT-DATETIME
070500     ELSE
070600         STRING WS-DT-YYYY   DELIMITED BY SIZE
070700                "-"          DELIMITED BY SIZE
070800                WS-DT-MM     DELIMITED BY SIZE
070900                "-"          DELIMITED BY SIZE
071000                WS-DT-DD     DELIMITED BY SIZE
071100                "T"          DELIMITED BY SIZE
071200                WS-DT-HH     DELIMITED BY SIZE
071300                ":"          DELIMITED BY SIZE
071400                WS-DT-MI     DELIMITED BY SIZE
071500                ":"          DELIMITED BY SIZE
071600                WS-DT-SS     DELIMITED BY SIZE
071700                "Z"          DELIMITED BY SIZE
071800             INTO WS-X-APPT-DATETIME.
071900 445-EXIT.
072000     EXIT.
072100
072200*    SCH-14, ELSE SCH-8, ELSE COMPONENT 1 OF SCH-6.  SCH-14
072300*    (PLACER CONTACT ADDRESS) IS NOT NORMALLY WHERE A LOCATION
072400*    LIVES ON THIS FEED, BUT ONE OF THE OUTPATIENT CLINICS'
072500*    TEMPLATES PUTS THE ROOM NUMBER THERE INSTEAD OF SCH-8, SO IT
072600*    IS CHECKED FIRST TO AVOID LOSING THAT CLINIC'S ROOM DATA.
072700*    SCH-8 (ENTERED BY LOCATION) IS THE NORMAL CASE.  FAILING
072800*    BOTH, THE FIRST COMPONENT OF SCH-6 (SCHEDULE ID, WHICH SOME
072900*    SENDING TEMPLATES OVERLOAD WITH A LOCATION CODE) IS USED.
073000 450-EXTRACT-LOCATION.
073100     IF WS-FLD-VALUE(15) NOT = SPACES
073200         MOVE WS-FLD-VALUE(15) TO WS-X-LOCATION
073300     ELSE
073400         IF WS-FLD-VALUE(9) NOT = SPACES
073500             MOVE WS-FLD-VALUE(9) TO WS-X-LOCATION
073600         ELSE
073700             MOVE WS-FLD-VALUE(7) TO WS-SPLIT-SRC-CMP
073800             PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT
073900             MOVE WS-CMP-VALUE(1) TO WS-X-LOCATION.
074000 450-EXIT.
074100     EXIT.
074200
074300*    SCH-7, ELSE COMPONENT 2 OF SCH-6 (COMPONENT 1 IF COMPONENT
074400*    2 IS EMPTY, WHOLE FIELD IF THERE IS NO COMPONENT SEPARATOR
074500*    AT ALL).  SCH-7 (APPOINTMENT REASON) IS THE PROPER HL7 FIELD
074600*    FOR THIS, BUT SEVERAL CLINIC TEMPLATES LEAVE IT BLANK AND
074700*    INSTEAD CARRY THE REASON TEXT AS THE SECOND COMPONENT OF
074800*    SCH-6 (THE SCHEDULE ID'S TEXT DESCRIPTION), SO THAT IS TRIED
074900*    NEXT.  IF SCH-6 HAS ONLY ONE COMPONENT, THAT COMPONENT IS
075000*    USED AS-IS RATHER THAN TREATING THE FIELD AS EMPTY.  SEE THE
075100*    030405/050212 HISTORY ENTRIES ABOVE AND APPTOREC'S HISTORY
075200*    FOR HOW WIDE A REASON THIS SHOP ACTUALLY EXPECTS TO CARRY.
075300 455-EXTRACT-REASON.
075400     IF WS-FLD-VALUE(8) NOT = SPACES
075500         MOVE WS-FLD-VALUE(8) TO WS-X-REASON
075600         GO TO 455-EXIT.
075700     MOVE WS-FLD-VALUE(7) TO WS-SPLIT-SRC-CMP.
075800     PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT.
075900     IF WS-CMP-CNT LESS THAN 2
076000         MOVE WS-FLD-VALUE(7) TO WS-X-REASON
076100     ELSE
076200         IF WS-CMP-VALUE(2) NOT = SPACES
076300             MOVE WS-CMP-VALUE(2) TO WS-X-REASON
076400         ELSE
076500             MOVE WS-CMP-VALUE(1) TO WS-X-REASON.
076600 455-EXIT.
076700     EXIT.
076800
076900*    PID CARRIES THE PATIENT IDENTIFIERS - PATIENT ID (PID-3),
077000*    PATIENT NAME (PID-5), DATE OF BIRTH (PID-7), AND
077100*    ADMINISTRATIVE SEX (PID-9).  ONLY THE FIRST REPETITION OF
077200*    PID-3 IS USED EVEN THOUGH HL7 ALLOWS PID-3 TO REPEAT WITH
077300*    SEVERAL ID TYPES - THIS SHOP'S CENSUS EXTRACT ONLY EVER
077400*    WANTED THE FIRST (MEDICAL RECORD NUMBER) ID ANYWAY.
077500 440-EXTRACT-FROM-PID.
077600*    PID-4 (ALTERNATE PATIENT ID) IS NOT USED HERE - ONLY PID-3
077700*    (PATIENT IDENTIFIER LIST), COMPONENT 1, WHICH IS THIS SHOP'S
077800*    MEDICAL RECORD NUMBER FORMAT.
077900     MOVE WS-SEG-LINE(WS-PID-IDX) TO WS-SPLIT-SRC-FLD.
078000     PERFORM 330-SPLIT-FIELDS THRU 330-EXIT.
078100     MOVE WS-FLD-VALUE(4) TO WS-SPLIT-SRC-CMP.
078200     PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT.
078300     MOVE WS-CMP-VALUE(1) TO WS-X-PATIENT-ID.
078400*    PID-5 IS FAMILY^GIVEN^MIDDLE^SUFFIX^PREFIX PER THE STANDARD
078500*    HL7 PERSON-NAME DATA TYPE - ONLY THE FIRST TWO COMPONENTS ARE
078600*    WANTED HERE, SINCE THE CENSUS EXTRACT HAS NO MIDDLE-NAME OR
078700*    SUFFIX SLOT OF ITS OWN.  A ONE-COMPONENT PID-5 (NO CARET AT
078800*    ALL) IS TREATED AS A BARE LAST NAME RATHER THAN DISCARDED.
078900     MOVE WS-FLD-VALUE(6) TO WS-SPLIT-SRC-CMP.
079000     PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT.
079100     IF WS-CMP-CNT GREATER THAN 1
079200         MOVE WS-CMP-VALUE(1) TO WS-X-PATIENT-LAST
079300         MOVE WS-CMP-VALUE(2) TO WS-X-PATIENT-FIRST
079400     ELSE
079500         MOVE WS-FLD-VALUE(6) TO WS-X-PATIENT-LAST.
079600     PERFORM 465-FORMAT-DOB THRU 465-EXIT.
079700*    PID-8 (ADMINISTRATIVE SEX) IS A SINGLE HL7 TABLE-0001 CODE
079800*    (F/M/O/U/A/N) MOVED THROUGH AS-IS - THIS SYSTEM DOES NOT
079900*    TRANSLATE OR VALIDATE THE CODE, IT JUST CARRIES WHATEVER THE
080000*    REGISTRATION SYSTEM SENT.
080100     MOVE WS-FLD-VALUE(9) TO WS-X-PATIENT-GENDER.
080200 440-EXIT.
080300     EXIT.
080400
080500*    YYYY-MM-DD FROM THE FIRST 8 DIGITS OF PID-7; RAW VALUE
080600*    PASSED THROUGH IF IT ISN'T EVEN 8 CHARACTERS LONG.  UNLIKE
080700*    THE APPOINTMENT DATE/TIME ABOVE, PID-7 IS NOT RUN THROUGH
080800*    DTEVAL - A PATIENT'S DATE OF BIRTH IS ALREADY TRUSTED DATA
080900*    COMING OUT OF THE REGISTRATION SYSTEM, SO THIS PARAGRAPH ONLY
081000*    REFORMATS IT AND DOES NOT RE-VALIDATE IT.
081100 465-FORMAT-DOB.
081200     IF WS-FLD-VALUE(8) = SPACES
081300         GO TO 465-EXIT.
081400     MOVE SPACES TO WS-STRLTH-TEXT.
081500     MOVE WS-FLD-VALUE(8) TO WS-STRLTH-TEXT.
081600     MOVE 0 TO WS-STRLTH-RESULT.
081700     CALL 'STRLTH' USING WS-STRLTH-TEXT, WS-STRLTH-RESULT.
081800     IF WS-STRLTH-RESULT LESS THAN 8
081900         MOVE WS-FLD-VALUE(8) TO WS-X-PATIENT-DOB
082000     ELSE
082100         STRING WS-FLD-VALUE(8)(1:4)  DELIMITED BY SIZE
082200                "-"                   DELIMITED BY SIZE
082300                WS-FLD-VALUE(8)(5:2)  DELIMITED BY SIZE
082400                "-"                   DELIMITED BY SIZE
082500                WS-FLD-VALUE(8)(7:2)  DELIMITED BY SIZE
082600             INTO WS-X-PATIENT-DOB.
082700 465-EXIT.
082800     EXIT.
082900
083000*    PV1 CARRIES THE ATTENDING PROVIDER - PV1-8 (CONSULTING
083100*    DOCTOR) IF PRESENT, ELSE PV1-4 (ADMITTING/ORDERING SOURCE OF
083200*    THE VISIT), SINCE A REFERRAL APPOINTMENT SOMETIMES CARRIES
083300*    ITS PROVIDER IN PV1-4 INSTEAD.  ONLY THE FIRST REPETITION OF
083400*    WHICHEVER FIELD IS CHOSEN IS USED.
083500 470-EXTRACT-FROM-PV1.
083600*    SAME FIELD-SPLIT/COMPONENT-SPLIT PATTERN AS 410 AND 440
083700*    ABOVE - SPLIT THE WHOLE SEGMENT ON THE FIELD SEPARATOR FIRST,
083800*    THEN SPLIT WHICHEVER SINGLE FIELD IS WANTED ON THE COMPONENT
083900*    SEPARATOR, SINCE A PROVIDER ID FIELD CARRIES BOTH THE ID
084000*    NUMBER AND THE ASSIGNING-AUTHORITY COMPONENTS TOGETHER.
084100     MOVE WS-SEG-LINE(WS-PV1-IDX) TO WS-SPLIT-SRC-FLD.
084200     PERFORM 330-SPLIT-FIELDS THRU 330-EXIT.
084300     IF WS-FLD-VALUE(8) NOT = SPACES
084400         MOVE WS-FLD-VALUE(8) TO WS-PROV-SRC-FIELD
084500     ELSE
084600         MOVE WS-FLD-VALUE(4) TO WS-PROV-SRC-FIELD.
084700     MOVE WS-PROV-SRC-FIELD TO WS-SPLIT-SRC-CMP.
084800     PERFORM 340-SPLIT-COMPONENTS THRU 340-EXIT.
084900     MOVE WS-CMP-VALUE(1) TO WS-X-PROVIDER-ID.
085000     PERFORM 475-BUILD-PROVIDER-NAME THRU 475-EXIT.
085100 470-EXIT.
085200     EXIT.
085300
085400*    3 OR MORE COMPONENTS - JOIN THE NON-EMPTY ONES AMONG
085500*    COMPONENT 2 (LAST), 3 (FIRST), 4 (MIDDLE), 5 (TITLE) WITH
085600*    SINGLE SPACES.  EXACTLY 2 COMPONENTS - NAME IS COMPONENT 2.
085700*    ONLY 1 - NAME IS EMPTY.  THE HL7 PERSON-NAME COMPONENT ORDER
085800*    (FAMILY^GIVEN^MIDDLE^SUFFIX^PREFIX) PUTS THE PROVIDER'S LAST
085900*    NAME FIRST, WHICH IS WHY COMPONENT 2 (GIVEN NAME) IS ASSEMBLED
086000*    BEFORE COMPONENT 3 BELOW - THE OUTPUT ORDER IS LAST-NAME-LED,
086100*    MATCHING THIS SHOP'S OWN PROVIDER-DIRECTORY DISPLAY FORMAT.
086200 475-BUILD-PROVIDER-NAME.
086300     MOVE SPACES TO WS-X-PROVIDER-NAME.
086400     MOVE 0 TO WS-PN-PIECE-CNT.
086500     MOVE 1 TO WS-PN-BUILT-LEN.
086600     IF WS-CMP-CNT LESS THAN 2
086700         GO TO 475-EXIT.
086800     IF WS-CMP-CNT = 2
086900         MOVE WS-CMP-VALUE(2) TO WS-X-PROVIDER-NAME
087000         GO TO 475-EXIT.
087100     PERFORM 476-APPEND-NAME-PIECE THRU 476-EXIT
087200         VARYING CMP-IDX FROM 2 BY 1
087300         UNTIL CMP-IDX GREATER THAN 5
087400               OR CMP-IDX GREATER THAN WS-CMP-CNT.
087500 475-EXIT.
087600     EXIT.
087700
087800*    APPEND ONE NAME COMPONENT TO WS-X-PROVIDER-NAME, PRECEDED BY
087900*    A SINGLE SPACE IF A PIECE HAS ALREADY BEEN APPENDED.  A BLANK
088000*    COMPONENT (E.G. NO MIDDLE NAME ON FILE) IS SKIPPED ENTIRELY
088100*    RATHER THAN LEAVING A DOUBLE SPACE IN THE ASSEMBLED NAME.
088200*    WS-PN-BUILT-LEN IS THE STRING POINTER CARRIED ACROSS CALLS -
088300*    IT STARTS AT 1 (SET IN 475-BUILD-PROVIDER-NAME) AND ADVANCES
088400*    BY HOWEVER MANY BYTES EACH STRING STATEMENT ACTUALLY WRITES.
088500 476-APPEND-NAME-PIECE.
088600     IF WS-CMP-VALUE(CMP-IDX) = SPACES
088700         GO TO 476-EXIT.
088800     MOVE SPACES TO WS-STRLTH-TEXT.
088900     MOVE WS-CMP-VALUE(CMP-IDX) TO WS-STRLTH-TEXT.
089000     MOVE 0 TO WS-STRLTH-RESULT.
089100     CALL 'STRLTH' USING WS-STRLTH-TEXT, WS-STRLTH-RESULT.
089200     IF WS-STRLTH-RESULT = 0
089300         GO TO 476-EXIT.
089400     IF WS-PN-PIECE-CNT GREATER THAN 0
089500         STRING " " DELIMITED BY SIZE
089600             INTO WS-X-PROVIDER-NAME
089700             WITH POINTER WS-PN-BUILT-LEN.
089800     MOVE WS-STRLTH-RESULT TO WS-DT-TRIM-LEN.
089900     STRING WS-CMP-VALUE(CMP-IDX)(1:WS-DT-TRIM-LEN)
090000                          DELIMITED BY SIZE
090100         INTO WS-X-PROVIDER-NAME
090200         WITH POINTER WS-PN-BUILT-LEN.
090300     ADD 1 TO WS-PN-PIECE-CNT.
090400 476-EXIT.
090500     EXIT.
090600
090700*    REQUIRED NON-EMPTY: APPOINTMENT ID, PATIENT ID, PATIENT
090800*    FIRST NAME, PATIENT LAST NAME, PROVIDER ID.  APPOINTMENT
090900*    DATETIME IS EXPLICITLY NOT REQUIRED.  THE FIVE CHECKS ARE
091000*    RUN IN THE ORDER SHOWN AND EACH GO TO'S OUT ON THE FIRST
091100*    FAILURE, SO WS-MSG-ERROR-REASON ALWAYS REPORTS ONLY THE
091200*    FIRST MISSING FIELD EVEN IF A MESSAGE IS MISSING SEVERAL -
091300*    OPERATIONS CAN RE-RUN THE SKIP-WARNING SEARCH AFTER FIXING
091400*    THE FIRST PROBLEM IF A SECOND ONE TURNS UP.  LOCATION AND
091500*    REASON ARE NOT VALIDATED HERE BECAUSE THIS SHOP'S CENSUS
091600*    EXTRACT TREATS THEM AS INFORMATIONAL, NOT KEY FIELDS.
091700 500-VALIDATE-APPOINTMENT.
091800     MOVE "500-VALIDATE-APPOINTMENT" TO PARA-NAME.
091900*    WS-MSG-ERROR-SW IS RESET HERE EVEN THOUGH 200-FLUSH-MESSAGE
092000*    ALSO SETS IT TO "N" AT THE TOP OF EVERY MESSAGE - THIS
092100*    PARAGRAPH DOES NOT RELY ON THAT, SINCE A FUTURE CALLER
092200*    RUNNING VALIDATION AGAIN ON THE SAME STAGING AREA (FOR
092300*    EXAMPLE, A ONE-OFF RE-VALIDATION UTILITY) SHOULD NOT HAVE TO
092400*    KNOW ABOUT THAT RESET.
092500     MOVE "N" TO WS-MSG-ERROR-SW.
092600     IF WS-X-APPT-ID = SPACES
092700         MOVE "Y" TO WS-MSG-ERROR-SW
092800         MOVE "MISSING APPOINTMENT ID" TO WS-MSG-ERROR-REASON
092900         GO TO 500-EXIT.
093000     IF WS-X-PATIENT-ID = SPACES
093100         MOVE "Y" TO WS-MSG-ERROR-SW
093200         MOVE "MISSING PATIENT ID" TO WS-MSG-ERROR-REASON
093300         GO TO 500-EXIT.
093400     IF WS-X-PATIENT-FIRST = SPACES
093500         MOVE "Y" TO WS-MSG-ERROR-SW
093600         MOVE "MISSING PATIENT FIRST NAME" TO WS-MSG-ERROR-REASON
093700         GO TO 500-EXIT.
093800     IF WS-X-PATIENT-LAST = SPACES
093900         MOVE "Y" TO WS-MSG-ERROR-SW
094000         MOVE "MISSING PATIENT LAST NAME" TO WS-MSG-ERROR-REASON
094100         GO TO 500-EXIT.
094200     IF WS-X-PROVIDER-ID = SPACES
094300         MOVE "Y" TO WS-MSG-ERROR-SW
094400         MOVE "MISSING PROVIDER ID" TO WS-MSG-ERROR-REASON.
094500 500-EXIT.
094600     EXIT.
094700
094800*    MOVE EACH STAGED FIELD TO ITS OUTPUT SLOT AND WRITE ONE
094900*    APPTOUT RECORD.  THE FIELD-BY-FIELD MOVE (RATHER THAN A
095000*    SINGLE GROUP MOVE OF WS-EXTRACT-STAGING TO WS-APPT-OUT-REC)
095100*    IS DELIBERATE - IT KEEPS THIS PARAGRAPH READABLE AS A
095200*    CHECKLIST AGAINST APPTOREC'S FIELD LIST EVEN THOUGH THE TWO
095300*    GROUPS HAPPEN TO BE THE SAME TOTAL WIDTH TODAY.  THE VERBOSE
095400*    DISPLAY BELOW ONLY FIRES WHEN UPSI-0 IS ON (SEE THE 040611
095500*    HISTORY ENTRY) - IT IS OFF BY DEFAULT SINCE A DISPLAY PER
095600*    ACCEPTED MESSAGE WOULD FLOOD THE JOB LOG ON A NORMAL-VOLUME
095700*    NIGHT.
095800 700-WRITE-APPTOUT.
095900*    THIS PARAGRAPH ONLY RUNS WHEN 200-FLUSH-MESSAGE HAS ALREADY
096000*    CONFIRMED WS-MSG-IS-OK, SO EVERY ONE OF THE ELEVEN FIELDS
096100*    BELOW IS EITHER POPULATED FROM THE HL7 MESSAGE OR IS
096200*    DELIBERATELY BLANK (A NON-MANDATORY FIELD THE SENDER LEFT
096300*    EMPTY) - NEVER A LEFTOVER VALUE FROM A PRIOR REJECTED
096400*    MESSAGE, SINCE WS-EXTRACT-STAGING IS RECLEARED TO SPACES AT
096500*    THE TOP OF 400-EXTRACT-APPOINTMENT ON EVERY MESSAGE.
096600     MOVE WS-X-APPT-ID TO APPT-ID-O.
096700     MOVE WS-X-APPT-DATETIME TO APPT-DATETIME-O.
096800     MOVE WS-X-PATIENT-ID TO PATIENT-ID-O.
096900     MOVE WS-X-PATIENT-LAST TO PATIENT-LAST-NAME-O.
097000     MOVE WS-X-PATIENT-FIRST TO PATIENT-FIRST-NAME-O.
097100     MOVE WS-X-PATIENT-DOB TO PATIENT-DOB-O.
097200     MOVE WS-X-PATIENT-GENDER TO PATIENT-GENDER-O.
097300     MOVE WS-X-PROVIDER-ID TO PROVIDER-ID-O.
097400     MOVE WS-X-PROVIDER-NAME TO PROVIDER-NAME-O.
097500     MOVE WS-X-LOCATION TO LOCATION-O.
097600     MOVE WS-X-REASON TO REASON-O.
097700     WRITE APPTOUT-REC FROM WS-APPT-OUT-REC.
097800     IF SIUEXTR-VERBOSE-SW
097900         DISPLAY "APPOINTMENT WRITTEN - MESSAGE " WS-MESSAGES-READ.
098000 700-EXIT.
098100     EXIT.
098200
098300*    ONE LINE PER SKIPPED MESSAGE ON THE JOB LOG, ALWAYS ON
098400*    REGARDLESS OF THE UPSI-0 VERBOSE SWITCH - A SKIPPED MESSAGE
098500*    IS SOMETHING OPERATIONS SHOULD SEE EVERY RUN, NOT JUST ON A
098600*    VERBOSE CONVERSION-WEEKEND RUN.
098700 710-WRITE-SKIP-WARNING.
098800*    WS-MSG-ERROR-REASON WAS SET EITHER BY 300-PARSE-MESSAGE (A
098900*    MISSING MSH) OR BY 500-VALIDATE-APPOINTMENT (ONE OF THE FIVE
099000*    MANDATORY FIELDS) - WHICHEVER PARAGRAPH SET IT, THIS IS THE
099100*    ONLY PLACE THE REASON IS EVER DISPLAYED, SO OPERATIONS SEES
099200*    EXACTLY ONE LINE PER SKIPPED MESSAGE NO MATTER WHICH CHECK
099300*    FAILED IT.
099400     DISPLAY "*** SKIPPING MESSAGE " WS-MESSAGES-READ
099500             " - " WS-MSG-ERROR-REASON.
099600 710-EXIT.
099700     EXIT.
099800
099900*    OPEN INPUT/OUTPUT IN THE ORDER THE SHOP STANDARDS PREFER -
100000*    INPUT FIRST, THEN THE TWO OUTPUTS TOGETHER.  NEITHER OPEN
100100*    STATUS IS CHECKED HERE - A FAILED OPEN SURFACES AS A READ OR
100200*    WRITE FAILURE DOWNSTREAM ON THIS PLATFORM'S JCL, WHICH IS
100300*    THIS SHOP'S LONGSTANDING CONVENTION FOR BATCH COBOL.
100400 800-OPEN-FILES.
100500     MOVE "800-OPEN-FILES" TO PARA-NAME.
100600*    HL7IN OPENS ALONE, ON ITS OWN OPEN STATEMENT, SO THAT IF
100700*    THIS PROGRAM IS EVER SPLIT TO OPEN THE INPUT UNDER A
100800*    DIFFERENT CONDITION THAN THE TWO OUTPUTS (FOR EXAMPLE, A
100900*    RESTART THAT REPOSITIONS HL7IN BEFORE OPENING) THE OUTPUTS'
101000*    OPEN DOES NOT HAVE TO BE TOUCHED.
101100     OPEN INPUT HL7IN.
101200     OPEN OUTPUT APPTOUT, SYSOUT.
101300 800-EXIT.
101400     EXIT.
101500
101600*    CLOSE ALL THREE FILES TOGETHER - CALLED FROM BOTH THE NORMAL
101700*    END OF JOB (999-CLEANUP) AND THE ABEND PATH (1000-ABEND-RTN)
101800*    SO NEITHER EXIT LEAVES A FILE OPEN.
101900 850-CLOSE-FILES.
102000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
102100*    ALL THREE FILES ARE CLOSED ON ONE STATEMENT RATHER THAN
102200*    THREE SEPARATE CLOSE STATEMENTS - THIS PARAGRAPH IS SHORT
102300*    ENOUGH, AND ALWAYS CLOSES ALL THREE TOGETHER FROM EVERY
102400*    CALLER, THAT THE COMBINED FORM COSTS NOTHING IN CLARITY.
102500     CLOSE HL7IN, APPTOUT, SYSOUT.
102600 850-EXIT.
102700     EXIT.
102800
102900*    READ ONE LINE OF HL7IN INTO WS-CURRENT-LINE.  AT END SETS
103000*    WS-MORE-DATA-SW TO STOP THE MAIN LOOP.  THE TRAILING INSPECT
103100*    STRIPS A CARRIAGE-RETURN BYTE LEFT BEHIND WHEN THE INTERFACE
103200*    ENGINE'S HOST WROTE THE FEED WITH DOS-STYLE LINE ENDINGS -
103300*    WITHOUT THIS, A CR BYTE RIDING ALONG AT THE END OF AN MSH
103400*    LINE WOULD SURVIVE INTO WS-MSH-LINE-HOLD AND THROW OFF ANY
103500*    FIELD THAT HAPPENS TO END AT THE VERY LAST BYTE OF THE LINE.
103600 900-READ-HL7IN.
103700*    READ ... INTO RATHER THAN A PLAIN READ FOLLOWED BY A MOVE -
103800*    THIS SHOP'S STANDARD FOR A SINGLE-RECORD-AREA FILE WHERE THE
103900*    FD's OWN RECORD IS NEVER REFERENCED BY NAME ANYWHERE ELSE IN
104000*    THE PROGRAM.  HL7IN-STATUS IS SET BY THE READ ITSELF (SEE
104100*    THE FILE STATUS CLAUSE ON THE SELECT) BUT THIS PARAGRAPH
104200*    RELIES ON THE AT END PHRASE RATHER THAN TESTING HL7IN-EOF
104300*    DIRECTLY - THE 88-LEVEL EXISTS FOR A DEBUGGER TO INSPECT, NOT
104400*    FOR THIS PARAGRAPH'S OWN CONTROL FLOW.
104500     READ HL7IN INTO WS-CURRENT-LINE
104600         AT END MOVE "N" TO WS-MORE-DATA-SW
104700         GO TO 900-EXIT
104800     END-READ.
104900     INSPECT WS-CURRENT-LINE REPLACING ALL X'0D' BY SPACE.
105000 900-EXIT.
105100     EXIT.
105200
105300*    THE RUN'S TWO WHOLE-RUN ABEND CONDITIONS LIVE HERE, AND ONLY
105400*    HERE - NO OTHER PARAGRAPH IN THIS PROGRAM SETS ABEND-REASON.
105500*    FIRST, IF THE FILE NEVER CONTAINED EVEN ONE MSH SEGMENT (AN
105600*    EMPTY FILE OR A FILE OF GARBAGE), THE RUN NEVER PRODUCED
105700*    ANYTHING MEANINGFUL AND IS ABENDED OUTRIGHT.  SECOND, IF
105800*    MESSAGES WERE READ BUT NOT ONE OF THEM CAME OUT VALID, THAT
105900*    IS ALSO TREATED AS A HARD FAILURE RATHER THAN A QUIET
106000*    ZERO-RECORD OUTPUT FILE, SINCE A CENSUS EXTRACT THAT SILENTLY
106100*    PRODUCED NOTHING WOULD BE WORSE THAN ONE THAT FAILED LOUDLY.
106200*    ANY OTHER OUTCOME - AT LEAST ONE MESSAGE ACCEPTED - IS A
106300*    NORMAL END OF JOB, EVEN IF SOME MESSAGES WERE ALSO REJECTED.
106400 999-CLEANUP.
106500     MOVE "999-CLEANUP" TO PARA-NAME.
106600     IF NOT WS-MSH-EVER-FOUND
106700         MOVE "NO VALID HL7 MESSAGES FOUND" TO ABEND-REASON
106800         GO TO 1000-ABEND-RTN.
106900     IF WS-MESSAGES-ACCEPTED = 0
107000         MOVE "COULD NOT PARSE ANY VALID MESSAGES"
107100                               TO ABEND-REASON
107200         MOVE "AT LEAST 1"     TO EXPECTED-VAL
107300         MOVE WS-MESSAGES-READ TO ACTUAL-VAL
107400         GO TO 1000-ABEND-RTN.
107500*    THE THREE CONTROL TOTALS ARE DISPLAYED AS THREE SEPARATE
107600*    LABEL/VALUE PAIRS RATHER THAN ONE COMBINED LINE - THIS IS
107700*    THE SAME LAYOUT DALYEDIT USES FOR ITS OWN READ/WRITTEN/ERROR
107800*    TOTALS, SO ANYONE SCANNING THE JOB LOG FOR THIS SHOP'S BATCH
107900*    JOBS SEES A FAMILIAR SHAPE REGARDLESS OF WHICH PROGRAM RAN.
108000     DISPLAY "** MESSAGES READ **".
108100     DISPLAY WS-MESSAGES-READ.
108200     DISPLAY "** MESSAGES ACCEPTED **".
108300     DISPLAY WS-MESSAGES-ACCEPTED.
108400     DISPLAY "** MESSAGES REJECTED **".
108500     DISPLAY WS-MESSAGES-REJECTED.
108600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
108700     DISPLAY "******** NORMAL END OF JOB SIUEXTR ********".
108800 999-EXIT.
108900     EXIT.
109000
109100*    FORCED ABEND - WRITE THE DUMP RECORD (PARA-NAME ALREADY
109200*    CARRIES WHICHEVER PARAGRAPH SET ABEND-REASON), CLOSE THE
109300*    FILES SO THE PARTIAL APPTOUT ISN'T LEFT OPEN, DISPLAY TO THE
109400*    CONSOLE FOR THE OPERATOR ON SHIFT, THEN FORCE A NONZERO
109500*    CONDITION CODE VIA THE DIVIDE-BY-ZERO THIS SHOP HAS USED FOR
109600*    A FORCED ABEND SINCE BEFORE THIS PROGRAMMER'S TIME HERE.
109700 1000-ABEND-RTN.
109800*    THE SYSOUT WRITE HAPPENS BEFORE THE FILES ARE CLOSED SO THE
109900*    DUMP RECORD ITSELF IS FLUSHED TO SYSOUT WHILE THAT FILE IS
110000*    STILL OPEN - CLOSING SYSOUT FIRST WOULD LOSE THE VERY RECORD
110100*    THIS PARAGRAPH EXISTS TO WRITE.
110200     WRITE SYSOUT-REC FROM ABEND-REC.
110300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
110400     DISPLAY "*** ABNORMAL END OF JOB - SIUEXTR ***" UPON CONSOLE.
110500*    THE DIVIDE BELOW NEVER COMPLETES NORMALLY - DIVIDING BY
110600*    ZERO-VAL (ALWAYS ZERO) FORCES A HARDWARE-LEVEL EXCEPTION ON
110700*    THIS PLATFORM, WHICH IS HOW A BATCH COBOL PROGRAM HERE GETS
110800*    A NONZERO CONDITION CODE BACK TO THE JCL WITHOUT RELYING ON
110900*    A COMPILER-SPECIFIC EXTENSION.
111000     DIVIDE ZERO-VAL INTO ONE-VAL.
